000100*****************************************************
000200*                                                   *
000300*  SHARED WORKING STORAGE - CREATION TIMESTAMP BUILD *
000400*     USED BY VCLOAD AND VCMAINT WHEN A NEW VACANCY  *
000500*     OR RECRUITER RECORD IS ADDED TO ITS MASTER     *
000600*****************************************************
000700*
000800* 03/12/25 JLT - CREATED FOR VC-CONV PROJECT, TICKET VC-015,
000900*                LIFTED FROM THE DATE/TIME BLOCK COMMON TO
001000*                THE PRINT PROGRAMS AND TRIMMED TO JUST THE
001100*                FIELDS A BATCH ADD NEEDS.
001200* 17/02/26 MKR - WS-VC-STAMP-TS14 ADDED.  VAC-CREATED-TS IS A
001300*                COMP FIELD - STRINGING WS-VC-STAMP-DATE9 AND
001400*                -TIME9 DIRECTLY INTO IT IN VCLOAD/VCMAINT WAS
001500*                WRITING RAW CHARACTER BYTES INTO A BINARY
001600*                FIELD INSTEAD OF A NUMERIC VALUE.  BUILD THE
001700*                14-DIGIT CCYYMMDDHHMMSS HERE AS DISPLAY
001800*                NUMERIC, THEN MOVE, NOT STRING, INTO THE
001900*                MASTER.  TICKET VC-029.
002000*
002100 01  WS-VC-STAMP-TS14            PIC 9(14).
002200*                                BUILT FROM THE TWO FIELDS BELOW -
002300*                                CCYYMMDD + HHMMSS, HUNDREDTHS
002400*                                DROPPED.  MOVE THIS, NOT STRING
002500*                                THE RAW FIELDS, INTO A VAC-
002600*                                CREATED-TS OR RCR-CREATED-TS
002700*                                THAT IS DECLARED COMP.
002800 01  WS-VC-STAMP-TS14-PARTS REDEFINES WS-VC-STAMP-TS14.
002900     03  WS-VC-STAMP-TS14-DATE PIC 9(8).
003000     03  WS-VC-STAMP-TS14-TIME PIC 9(6).
003100 01  WS-VC-STAMP-DATE.
003200     03  WS-VC-STAMP-CC        PIC 99.
003300     03  WS-VC-STAMP-YY        PIC 99.
003400     03  WS-VC-STAMP-MM        PIC 99.
003500     03  WS-VC-STAMP-DD        PIC 99.
003600 01  WS-VC-STAMP-DATE9 REDEFINES WS-VC-STAMP-DATE
003700                           PIC 9(8).
003800*
003900 01  WS-VC-STAMP-TIME.
004000     03  WS-VC-STAMP-HH        PIC 99.
004100     03  WS-VC-STAMP-MN        PIC 99.
004200     03  WS-VC-STAMP-SS        PIC 99.
004300     03  WS-VC-STAMP-HS        PIC 99.
004400 01  WS-VC-STAMP-TIME9 REDEFINES WS-VC-STAMP-TIME
004500                           PIC 9(8).
004600*
004700 01  WS-VC-NEXT-VAC-ID         PIC 9(9)      COMP VALUE ZERO.
004800*                                HIGHEST VAC-ID SEEN SO FAR ON
004900*                                THE MASTER, +1 GIVES THE NEXT.
005000*
