000100*****************************************************************
000200*                                                               *
000300*                 VACANCY STATISTICS BATCH                      *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.              VCSTATS.
001100 AUTHOR.                  D J MARSH.
001200 INSTALLATION.            APPLEWOOD COMPUTERS - PERSONNEL GROUP.
001300 DATE-WRITTEN.            14/03/1984.
001400 DATE-COMPILED.           09/08/2026.
001500 SECURITY.                COPYRIGHT (C) 1984-2026 AND LATER,
001600                          APPLEWOOD COMPUTERS.  DISTRIBUTED UNDER
001700                          THE GNU GENERAL PUBLIC LICENSE. SEE THE
001800                          FILE COPYING FOR DETAILS.
001900*
002000* REMARKS.                COUNTS VACANCY RECORDS BY A REQUESTED
002100*                         STATISTIC FIELD (POSITION, SALARY,
002200*                         RECRUITER OR TECHNOLOGY), SORTS THE
002300*                         RESULT DESCENDING BY COUNT AND, FOR
002400*                         SALARY, ADDS A MIN/MAX/AVERAGE LINE.
002500*
002600* FILES USED.
002700*                         VACANCY-FILE    - STATISTICS INPUT.
002800*                         STATISTICS-FILE - COUNTS OUTPUT.
002900*
003000* ERROR MESSAGES USED.
003100*                         VC001 - 003.
003200*
003300* CHANGES:
003400* 14/03/84 DJM -     CREATED.  FIRST CUT OF THE RECRUITMENT
003500*                    OFFSHOOT OF THE PERSONNEL SYSTEM, COUNTS BY
003600*                    POSITION ONLY AT THIS POINT.
003700* 02/11/84 DJM - 1.1 ADDED RECRUITER AND TECHNOLOGY BREAKDOWNS.
003800* 19/07/88 DJM - 1.2 SALARY BREAKDOWN ADDED WITH MIN/MAX/AVG
003900*                    SUMMARY LINE AHEAD OF THE COUNTS.
004000* 23/01/91 DJM - 1.3 DESCENDING SORT OF THE COUNT TABLE, WAS
004100*                    PRINTED IN FIRST-SEEN ORDER.
004200* 11/09/94 DJM       TABLE SIZE INCREASED, RAN OUT OF ROOM ON THE
004300*                    LONDON OFFICE FILE.
004400* 14/01/98 KLP - 2.0 YEAR 2000 REVIEW - ALL DATE FIELDS ON THIS
004500*                    PROGRAM ARE ALREADY CCYY, NO CHANGE NEEDED.
004600*                    LOGGED FOR THE Y2K AUDIT FILE REGARDLESS.
004700* 06/06/01 KLP       SKIP RULE CORRECTED - BLANK RECRUITER FIRST
004800*                    NAME NOW ALSO SKIPS THE RECORD, NOT JUST
004900*                    BLANK POSITION.
005000* 30/04/09 KLP       MIGRATED TO GNUCOBOL, INTRINSIC FUNCTIONS
005100*                    NOW USED FOR THE AVERAGE-SALARY ROUNDING.
005200* 02/12/25 JLT - 3.0 VC-CONV PROJECT, TICKET VC-014. REBUILT ON
005300*                    FIXED 180/80 BYTE RECORDS, RECRUITMENT
005400*                    SYSTEM NO LONGER SHARES TABLES WITH PAYROLL.
005500* 21/01/26 MKR        TECHNOLOGY SPLIT REWRITTEN TO TRIM LEADING
005600*                    AND TRAILING SPACES AROUND EACH COMMA.
005700* 17/02/26 MKR        88-LEVELS ADDED TO WS-EOF-FLAG, WS-PARM-OK
005800*                    AND WS-FOUND, TICKET VC-030.
005900* 09/03/26 MKR        VACANCY-FILE AND STATISTICS-FILE WERE WRONGLY
006000*                    LINE SEQUENTIAL - A COMP FIELD IN A LINE
006100*                    SEQUENTIAL RECORD ABORTS THE WRITE.  BOTH NOW
006200*                    PLAIN SEQUENTIAL, TICKET VC-032.
006300*
006400*************************************************************
006500*
006600 ENVIRONMENT              DIVISION.
006700*================================
006800*
006900 CONFIGURATION            SECTION.
007000 SPECIAL-NAMES.
007100     CLASS VC-NUMERIC-CLASS IS "0123456789".
007200*
007300 INPUT-OUTPUT             SECTION.
007400 FILE-CONTROL.
007500     SELECT  PARM-FILE       ASSIGN       PARM-FILE-NAME
007600                             ORGANIZATION LINE SEQUENTIAL
007700                             STATUS       WS-PARM-FILE-STATUS.
007800*
007900     SELECT  VACANCY-FILE    ASSIGN       VACANCY-FILE-NAME
008000                             ORGANIZATION SEQUENTIAL
008100                             STATUS       WS-VAC-FILE-STATUS.
008200*
008300     SELECT  STATISTICS-FILE ASSIGN       STATISTICS-FILE-NAME
008400                             ORGANIZATION SEQUENTIAL
008500                             STATUS       WS-STAT-FILE-STATUS.
008600*
008700 DATA                     DIVISION.
008800*================================
008900*
009000 FILE                     SECTION.
009100*
009200 FD  PARM-FILE.
009300 01  PARM-CARD                 PIC X(11).
009400*
009500 FD  VACANCY-FILE.
009600 COPY "WSVCVAC.COB".
009700*
009800 FD  STATISTICS-FILE.
009900 01  STAT-RECORD.
010000     03  STAT-KEY              PIC X(60).
010100     03  STAT-COUNT            PIC 9(9)      COMP.
010200     03  FILLER                PIC X(16).
010300 01  STAT-SUMMARY-RECORD.
010400     03  STAT-SUM-TAG          PIC X(4)      VALUE "SUMM".
010500     03  STAT-MIN-SALARY       PIC 9(7)V99   COMP-3.
010600     03  STAT-MAX-SALARY       PIC 9(7)V99   COMP-3.
010700     03  STAT-AVG-SALARY       PIC 9(7)V99   COMP-3.
010800     03  FILLER                PIC X(61).
010900*
011000 WORKING-STORAGE          SECTION.
011100*------------------------------
011200 77  PROG-NAME                 PIC X(17) VALUE "VCSTATS (3.0.00)".
011300*
011400 01  WS-DATA.
011500     03  PARM-FILE-NAME        PIC X(8)  VALUE "PARMFIL".
011600     03  VACANCY-FILE-NAME     PIC X(8)  VALUE "VACFILE".
011700     03  STATISTICS-FILE-NAME  PIC X(8)  VALUE "STATFIL".
011800     03  WS-PARM-FILE-STATUS   PIC XX    VALUE ZERO.
011900     03  WS-VAC-FILE-STATUS    PIC XX    VALUE ZERO.
012000     03  WS-STAT-FILE-STATUS   PIC XX    VALUE ZERO.
012100     03  WS-EOF-FLAG           PIC X     VALUE "N".
012200         88  WS-EOF                     VALUE "Y".
012300     03  WS-STATISTIC-FIELD    PIC X(11) VALUE SPACES.
012400*                                POSITION/SALARY/RECRUITER/
012500*                                TECHNOLOGY, FROM WS-RUN-PARM.
012600     03  WS-RUN-PARM           PIC X(11) VALUE SPACES.
012700     03  WS-PARM-OK            PIC X     VALUE "N".
012800         88  WS-PARM-VALID              VALUE "Y".
012900     03  WS-RECS-READ          BINARY-SHORT UNSIGNED VALUE ZERO.
013000     03  WS-RECS-PROCESSED     BINARY-SHORT UNSIGNED VALUE ZERO.
013100     03  WS-RECS-SKIPPED       BINARY-SHORT UNSIGNED VALUE ZERO.
013200     03  WS-SALARY-COUNT       BINARY-SHORT UNSIGNED VALUE ZERO.
013300     03  WS-SALARY-TOTAL       PIC S9(11)V99 COMP-3   VALUE ZERO.
013400     03  WS-SALARY-MIN         PIC 9(7)V99  COMP-3   VALUE ZERO.
013500     03  WS-SALARY-MAX         PIC 9(7)V99  COMP-3   VALUE ZERO.
013600     03  WS-WORK-KEY           PIC X(60)  VALUE SPACES.
013700     03  WS-WORK-SALARY        PIC 9(7)V99 COMP-3    VALUE ZERO.
013800     03  WS-FOUND              PIC X      VALUE "N".
013900         88  WS-FOUND-YES               VALUE "Y".
014000     03  WS-FOUND-IDX          BINARY-SHORT UNSIGNED VALUE ZERO.
014100     03  WS-SUB                BINARY-SHORT UNSIGNED VALUE ZERO.
014200     03  WS-SUB2               BINARY-SHORT UNSIGNED VALUE ZERO.
014300     03  WS-TECH-PTR           BINARY-SHORT UNSIGNED VALUE ZERO.
014400     03  WS-TECH-LEN           BINARY-SHORT UNSIGNED VALUE ZERO.
014500     03  WS-TECH-ENTRY         PIC X(30)  VALUE SPACES.
014600     03  WS-SWAP-KEY           PIC X(60)  VALUE SPACES.
014700     03  WS-SWAP-COUNT         PIC 9(9)      COMP   VALUE ZERO.
014800*
014900* END-OF-RUN TOTALS, HELD AGAIN HERE IN DISPLAY FORM SO THE
015000* CLOSING DISPLAY LINES CAN PRINT THEM ZERO-SUPPRESSED WITHOUT
015100* AN INTRINSIC FUNCTION.
015200*
015300 01  WS-RUN-TOTALS.
015400     03  WS-RT-READ            PIC 9(5).
015500     03  WS-RT-PROCESSED       PIC 9(5).
015600     03  WS-RT-SKIPPED         PIC 9(5).
015700 01  WS-RUN-TOTALS-EDIT REDEFINES WS-RUN-TOTALS.
015800     03  WS-RT-READ-EDIT       PIC ZZZZ9.
015900     03  WS-RT-PROCESSED-EDIT  PIC ZZZZ9.
016000     03  WS-RT-SKIPPED-EDIT    PIC ZZZZ9.
016100*
016200* TECH-STACK SPLITTING WORK AREA - A COMMA AND SPACE TRIMMED
016300* VIEW OF THE UP-TO-SIX-ENTRY LIST, ONE ENTRY AT A TIME.
016400*
016500 01  WS-TECH-WORK              PIC X(60)  VALUE SPACES.
016600 01  WS-TECH-TABLE REDEFINES WS-TECH-WORK.
016700     03  WS-TECH-SLOT          PIC X(10)  OCCURS 6.
016800*
016900* STATISTIC KEY TABLE - ONE ENTRY PER DISTINCT VALUE SEEN.
017000*
017100 01  WS-STAT-ENTRIES           BINARY-SHORT UNSIGNED VALUE ZERO.
017200 01  WS-STAT-TABLE.
017300     03  WS-STAT-ELEMENT       OCCURS 600
017400                               INDEXED BY WS-SX.
017500         05  WS-STAT-KEY       PIC X(60).
017600         05  WS-STAT-COUNT     PIC 9(9)      COMP.
017700*
017800* SALARY-KEY NUMERIC VIEW OF WS-WORK-KEY, USED ONLY WHEN THE
017900* REQUESTED STATISTIC IS SALARY SO THE KEY CAN BE EDITED BACK
018000* INTO DISPLAY FORM FOR THE OUTPUT RECORD.
018100*
018200 01  WS-SALARY-KEY-AREA.
018300     03  WS-SALARY-KEY-NUM     PIC 9(7)V99   COMP-3.
018400 01  WS-SALARY-KEY-EDIT REDEFINES WS-SALARY-KEY-AREA.
018500     03  FILLER                PIC X(5).
018600*
018700 01  ERROR-MESSAGES.
018800     03  VC001   PIC X(55) VALUE
018900         "VC001 INVALID STATISTIC-FIELD PARAMETER - RUN ABORTED".
019000     03  VC002   PIC X(45) VALUE
019100         "VC002 VACANCY-FILE NOT FOUND - STATUS = ".
019200     03  VC003   PIC X(45) VALUE
019300         "VC003 STATISTICS-FILE COULD NOT BE OPENED - ".
019400*
019500 PROCEDURE                DIVISION.
019600*================================
019700*
019800 A000-MAIN                SECTION.
019900*------------------------
020000     PERFORM  A100-GET-PARAMETER    THRU A100-EXIT.
020100     IF       NOT WS-PARM-VALID
020200              DISPLAY  VC001
020300              GOBACK.
020400     PERFORM  B000-INITIALIZE       THRU B000-EXIT.
020500     PERFORM  C000-READ-LOOP        THRU C000-EXIT.
020600     PERFORM  D000-FINISH           THRU D000-EXIT.
020700     GOBACK.
020800*
020900 A100-GET-PARAMETER.
021000*------------------------
021100*
021200* WS-RUN-PARM IS SUPPLIED ON A ONE-CARD SYSIN FILE AHEAD OF THE
021300* VACANCY-FILE, JUST AS THE PAYROLL RUN CARDS ARE READ ON THIS
021400* SHOP'S OTHER BATCH PROGRAMS - SEE PARM-FILE BELOW.
021500*
021600     MOVE     "N"   TO WS-PARM-OK.
021700     OPEN     INPUT  PARM-FILE.
021800     IF       WS-PARM-FILE-STATUS NOT = "00"
021900              GO TO A100-EXIT.
022000     READ     PARM-FILE
022100              AT END     MOVE SPACES TO WS-RUN-PARM
022200              NOT AT END MOVE PARM-CARD TO WS-RUN-PARM.
022300     CLOSE    PARM-FILE.
022400     PERFORM  A110-UPPERCASE-PARM  THRU A110-EXIT.
022500     IF       WS-RUN-PARM = "POSITION"    OR
022600              WS-RUN-PARM = "SALARY"      OR
022700              WS-RUN-PARM = "RECRUITER"   OR
022800              WS-RUN-PARM = "TECHNOLOGY"
022900              MOVE WS-RUN-PARM TO WS-STATISTIC-FIELD
023000              MOVE "Y"         TO WS-PARM-OK.
023100 A100-EXIT.
023200     EXIT.
023300*
023400* UPPERCASES WS-RUN-PARM IN PLACE - INSPECT...CONVERTING, NOT AN
023500* INTRINSIC FUNCTION, SO THE PARAMETER CARD CAN BE KEYED IN
023600* EITHER CASE.
023700*
023800 A110-UPPERCASE-PARM.
023900*------------------------
024000     INSPECT  WS-RUN-PARM CONVERTING
024100              "abcdefghijklmnopqrstuvwxyz" TO
024200              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024300 A110-EXIT.
024400     EXIT.
024500*
024600 B000-INITIALIZE.
024700*------------------------
024800     OPEN     INPUT  VACANCY-FILE.
024900     IF       WS-VAC-FILE-STATUS NOT = "00"
025000              DISPLAY VC002 WS-VAC-FILE-STATUS
025100              GOBACK.
025200     OPEN     OUTPUT STATISTICS-FILE.
025300     IF       WS-STAT-FILE-STATUS NOT = "00"
025400              DISPLAY VC003 WS-STAT-FILE-STATUS
025500              CLOSE   VACANCY-FILE
025600              GOBACK.
025700 B000-EXIT.
025800     EXIT.
025900*
026000 C000-READ-LOOP.
026100*------------------------
026200     READ     VACANCY-FILE
026300              AT END     MOVE "Y" TO WS-EOF-FLAG
026400              NOT AT END ADD 1 TO WS-RECS-READ
026500                         PERFORM C100-ACCUMULATE THRU C100-EXIT.
026600     IF       WS-EOF
026700              GO TO C000-EXIT.
026800     GO       TO C000-READ-LOOP.
026900 C000-EXIT.
027000     EXIT.
027100*
027200 C100-ACCUMULATE.
027300*------------------------
027400     IF       VAC-POSITION = SPACES OR
027500              VAC-RECR-FIRST-NAME = SPACES
027600              ADD 1 TO WS-RECS-SKIPPED
027700              GO TO C100-EXIT.
027800*
027900     EVALUATE WS-STATISTIC-FIELD
028000         WHEN "POSITION"
028100              MOVE VAC-POSITION        TO WS-WORK-KEY
028200              PERFORM C500-STORE-KEY   THRU C500-EXIT
028300         WHEN "SALARY"
028400              PERFORM C200-SALARY-KEY  THRU C200-EXIT
028500         WHEN "RECRUITER"
028600              PERFORM C300-RECRUITER-KEY THRU C300-EXIT
028700         WHEN "TECHNOLOGY"
028800              PERFORM C400-TECHNOLOGY-KEYS THRU C400-EXIT
028900     END-EVALUATE.
029000     ADD      1 TO WS-RECS-PROCESSED.
029100 C100-EXIT.
029200     EXIT.
029300*
029400 C200-SALARY-KEY.
029500*------------------------
029600*
029700* A RECORD WITH NO SALARY OR A NEGATIVE SALARY CONTRIBUTES
029800* NOTHING TO THE SALARY STATISTIC.
029900*
030000     IF       NOT VAC-SALARY-PRESENT
030100              GO TO C200-EXIT.
030200     IF       VAC-SALARY < ZERO
030300              GO TO C200-EXIT.
030400     MOVE     VAC-SALARY      TO WS-SALARY-KEY-NUM WS-WORK-SALARY.
030500     MOVE     WS-SALARY-KEY-EDIT TO WS-WORK-KEY.
030600     PERFORM  C500-STORE-KEY  THRU C500-EXIT.
030700     ADD      1               TO WS-SALARY-COUNT.
030800     ADD      WS-WORK-SALARY  TO WS-SALARY-TOTAL.
030900     IF       WS-SALARY-COUNT = 1
031000              MOVE WS-WORK-SALARY TO WS-SALARY-MIN WS-SALARY-MAX
031100     ELSE
031200              IF   WS-WORK-SALARY < WS-SALARY-MIN
031300                   MOVE WS-WORK-SALARY TO WS-SALARY-MIN
031400              END-IF
031500              IF   WS-WORK-SALARY > WS-SALARY-MAX
031600                   MOVE WS-WORK-SALARY TO WS-SALARY-MAX
031700              END-IF.
031800 C200-EXIT.
031900     EXIT.
032000*
032100 C300-RECRUITER-KEY.
032200*------------------------
032300*
032400* KEY IS THE TRIPLE (FIRST, LAST, COMPANY) - ALL THREE MUST
032500* MATCH FOR TWO RECORDS TO COUNT TOGETHER.
032600*
032700     MOVE     SPACES           TO WS-WORK-KEY.
032800     STRING   VAC-RECR-FIRST-NAME DELIMITED BY SIZE
032900              " / "              DELIMITED BY SIZE
033000              VAC-RECR-LAST-NAME  DELIMITED BY SIZE
033100              " / "              DELIMITED BY SIZE
033200              VAC-RECR-COMPANY    DELIMITED BY SIZE
033300              INTO WS-WORK-KEY.
033400     PERFORM  C500-STORE-KEY   THRU C500-EXIT.
033500 C300-EXIT.
033600     EXIT.
033700*
033800 C400-TECHNOLOGY-KEYS.
033900*------------------------
034000*
034100* THE TECHNOLOGY LIST IS SPLIT ON COMMAS, BLANKS TRIMMED FROM
034200* EACH ENTRY, AND EACH TECHNOLOGY INCREMENTS ITS OWN COUNT.
034300*
034400     IF       VAC-TECH-STACK = SPACES
034500              GO TO C400-EXIT.
034600     MOVE     1                TO WS-TECH-PTR.
034700 C410-SPLIT-LOOP.
034800     IF       WS-TECH-PTR > 60
034900              GO TO C400-EXIT.
035000     UNSTRING VAC-TECH-STACK   DELIMITED BY ","
035100              INTO WS-TECH-ENTRY
035200              WITH POINTER WS-TECH-PTR.
035300     PERFORM  C415-TRIM-ENTRY  THRU C415-EXIT.
035400     IF       WS-WORK-KEY NOT = SPACES
035500              PERFORM C500-STORE-KEY THRU C500-EXIT.
035600     MOVE     SPACES           TO WS-TECH-ENTRY.
035700     GO       TO C410-SPLIT-LOOP.
035800 C400-EXIT.
035900     EXIT.
036000*
036100* LEFT-TRIMS WS-TECH-ENTRY INTO WS-WORK-KEY - NO INTRINSIC TRIM
036200* FUNCTION ON THIS SHOP'S COMPILER, SO THE LEADING BLANKS LEFT
036300* BY UNSTRING ARE SKIPPED BY REFERENCE MODIFICATION INSTEAD.
036400* TRAILING BLANKS NEED NO TREATMENT - WS-WORK-KEY IS ALREADY
036500* BLANK-FILLED TO ITS FULL WIDTH.
036600*
036700 C415-TRIM-ENTRY.
036800*------------------------
036900     MOVE     1                TO WS-TECH-LEN.
037000     PERFORM  C416-SKIP-BLANK  UNTIL
037100              WS-TECH-ENTRY(WS-TECH-LEN:1) NOT = SPACE
037200              OR WS-TECH-LEN > 30.
037300     MOVE     SPACES           TO WS-WORK-KEY.
037400     IF       WS-TECH-LEN < 31
037500              MOVE WS-TECH-ENTRY(WS-TECH-LEN:) TO WS-WORK-KEY.
037600 C415-EXIT.
037700     EXIT.
037800*
037900 C416-SKIP-BLANK.
038000*------------------------
038100     ADD      1 TO WS-TECH-LEN.
038200*
038300 C500-STORE-KEY.
038400*------------------------
038500     MOVE     "N"              TO WS-FOUND.
038600     MOVE     ZERO             TO WS-FOUND-IDX.
038700     PERFORM  C510-SEARCH-KEY  VARYING WS-SUB FROM 1 BY 1
038800              UNTIL WS-SUB > WS-STAT-ENTRIES OR WS-FOUND-YES.
038900     IF       WS-FOUND-YES
039000              ADD 1 TO WS-STAT-COUNT(WS-FOUND-IDX)
039100     ELSE
039200              ADD 1 TO WS-STAT-ENTRIES
039300              MOVE WS-WORK-KEY TO WS-STAT-KEY(WS-STAT-ENTRIES)
039400              MOVE 1           TO WS-STAT-COUNT(WS-STAT-ENTRIES).
039500 C500-EXIT.
039600     EXIT.
039700*
039800 C510-SEARCH-KEY.
039900*------------------------
040000     IF       WS-STAT-KEY(WS-SUB) = WS-WORK-KEY
040100              MOVE "Y"   TO WS-FOUND
040200              MOVE WS-SUB TO WS-FOUND-IDX.
040300 C510-EXIT.
040400     EXIT.
040500*
040600 D000-FINISH.
040700*------------------------
040800     PERFORM  D100-SORT-TABLE       THRU D100-EXIT.
040900     IF       WS-STATISTIC-FIELD = "SALARY"
041000              PERFORM D200-WRITE-SALARY-SUMMARY THRU D200-EXIT.
041100     PERFORM  D300-WRITE-TABLE      THRU D300-EXIT.
041200     CLOSE    VACANCY-FILE
041300              STATISTICS-FILE.
041400     MOVE     WS-RECS-READ      TO WS-RT-READ.
041500     MOVE     WS-RECS-PROCESSED TO WS-RT-PROCESSED.
041600     MOVE     WS-RECS-SKIPPED   TO WS-RT-SKIPPED.
041700     DISPLAY  "VCSTATS - RECORDS READ      = " WS-RT-READ-EDIT.
041800     DISPLAY  "VCSTATS - RECORDS PROCESSED = " WS-RT-PROCESSED-EDIT.
041900     DISPLAY  "VCSTATS - RECORDS SKIPPED   = " WS-RT-SKIPPED-EDIT.
042000 D000-EXIT.
042100     EXIT.
042200*
042300 D100-SORT-TABLE.
042400*------------------------
042500*
042600* SIMPLE BUBBLE SORT, TABLE IS SMALL - DESCENDING BY COUNT.
042700* TIES MAY FALL IN ANY ORDER, SEE BUSINESS RULES.
042800*
042900     IF       WS-STAT-ENTRIES < 2
043000              GO TO D100-EXIT.
043100     PERFORM  D110-OUTER-PASS VARYING WS-SUB FROM 1 BY 1
043200              UNTIL WS-SUB >= WS-STAT-ENTRIES.
043300 D100-EXIT.
043400     EXIT.
043500*
043600 D110-OUTER-PASS.
043700*------------------------
043800     PERFORM  D120-INNER-PASS VARYING WS-SUB2 FROM 1 BY 1
043900              UNTIL WS-SUB2 > WS-STAT-ENTRIES - WS-SUB.
044000 D110-EXIT.
044100     EXIT.
044200*
044300 D120-INNER-PASS.
044400*------------------------
044500     IF       WS-STAT-COUNT(WS-SUB2) < WS-STAT-COUNT(WS-SUB2 + 1)
044600              MOVE WS-STAT-KEY(WS-SUB2)   TO WS-SWAP-KEY
044700              MOVE WS-STAT-COUNT(WS-SUB2) TO WS-SWAP-COUNT
044800              MOVE WS-STAT-KEY(WS-SUB2 + 1)
044900                                          TO WS-STAT-KEY(WS-SUB2)
045000              MOVE WS-STAT-COUNT(WS-SUB2 + 1)
045100                                          TO WS-STAT-COUNT(WS-SUB2)
045200              MOVE WS-SWAP-KEY            TO WS-STAT-KEY(WS-SUB2+1)
045300              MOVE WS-SWAP-COUNT          TO WS-STAT-COUNT(WS-SUB2+1).
045400 D120-EXIT.
045500     EXIT.
045600*
045700 D200-WRITE-SALARY-SUMMARY.
045800*------------------------
045900*
046000* AVERAGE = TOTAL SALARIES / NUMBER OF COUNTED RECORDS, ROUNDED
046100* HALF-UP TO 2 DECIMALS.
046200*
046300     MOVE     WS-SALARY-MIN    TO STAT-MIN-SALARY.
046400     MOVE     WS-SALARY-MAX    TO STAT-MAX-SALARY.
046500     IF       WS-SALARY-COUNT > ZERO
046600              COMPUTE STAT-AVG-SALARY ROUNDED =
046700                      WS-SALARY-TOTAL / WS-SALARY-COUNT
046800     ELSE
046900              MOVE ZERO TO STAT-AVG-SALARY.
047000     WRITE    STAT-SUMMARY-RECORD.
047100 D200-EXIT.
047200     EXIT.
047300*
047400 D300-WRITE-TABLE.
047500*------------------------
047600     PERFORM  D310-WRITE-ONE  VARYING WS-SUB FROM 1 BY 1
047700              UNTIL WS-SUB > WS-STAT-ENTRIES.
047800 D300-EXIT.
047900     EXIT.
048000*
048100 D310-WRITE-ONE.
048200*------------------------
048300     MOVE     WS-STAT-KEY(WS-SUB)   TO STAT-KEY.
048400     MOVE     WS-STAT-COUNT(WS-SUB) TO STAT-COUNT.
048500     WRITE    STAT-RECORD.
048600 D310-EXIT.
048700     EXIT.
048800*
