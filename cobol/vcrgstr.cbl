000100*****************************************************************
000200*                                                               *
000300*                    VACANCY REPORT BATCH                       *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.              VCRGSTR.
001100 AUTHOR.                  D J MARSH.
001200 INSTALLATION.            APPLEWOOD COMPUTERS - PERSONNEL GROUP.
001300 DATE-WRITTEN.            11/06/1984.
001400 DATE-COMPILED.           09/08/2026.
001500 SECURITY.                COPYRIGHT (C) 1984-2026 AND LATER,
001600                          APPLEWOOD COMPUTERS.  DISTRIBUTED UNDER
001700                          THE GNU GENERAL PUBLIC LICENSE. SEE THE
001800                          FILE COPYING FOR DETAILS.
001900*
002000* REMARKS.                PRINTS THE VACANCY REGISTER - ONE LINE
002100*                         PER VACANCY ON THE MASTER THAT PASSES
002200*                         THE OPTIONAL FILTER, IN ASCENDING
002300*                         VAC-ID ORDER, WITH A GRAND TOTAL LINE.
002400*
002500* FILTER PARAMETERS (ALL OPTIONAL, ANDED, READ FROM SYSIN).
002600*                         POSITION, MIN-SALARY, MAX-SALARY,
002700*                         RECRUITER-ID, COMPANY,
002800*                         TECHNOLOGY (LIST OF UP TO 6, ALL MUST
002900*                         APPEAR), CREATED-AT-MIN, CREATED-AT-MAX.
003000*
003100* CHANGES:
003200* 11/06/84 DJM -     CREATED.  RAN NIGHTLY AGAINST THE WHOLE
003300*                    MASTER, NO FILTER CARD IN THE ORIGINAL.
003400* 23/09/88 DJM - 1.1 FILTER CARD ADDED SO RECRUITERS COULD ASK
003500*                    FOR THEIR OWN BOOK OF VACANCIES ONLY.
003600* 14/01/98 KLP - 2.0 YEAR 2000 REVIEW - CREATED-AT FILTER DATES
003700*                    WIDENED TO FULL CCYYMMDDHHMMSS.
003800* 06/07/04 KLP       TECHNOLOGY FILTER CHANGED FROM EXACT STACK
003900*                    MATCH TO "MUST APPEAR AMONG" - RECRUITERS
004000*                    KEPT MISSING VACANCIES WITH MORE THAN ONE
004100*                    SKILL LISTED.
004200* 04/12/25 JLT - 3.0 VC-CONV PROJECT, TICKET VC-017. REBUILT ON
004300*                    THE FIXED 180 BYTE MASTER RECORD AND RE-CUT
004400*                    AS A REPORT WRITER PROGRAM ON THE PYRGSTR
004500*                    SKELETON.
004600* 22/01/26 MKR        SALARY COLUMN NOW BLANKED WHEN
004700*                    VAC-SALARY-FLAG = "N", WAS PRINTING ZERO.
004800* 17/02/26 MKR - 3.1 TECHNOLOGY FILTER WIDENED FROM A SINGLE VALUE
004900*                    TO A LIST OF UP TO 6 - RECRUITERS ASKING FOR
005000*                    MORE THAN ONE SKILL TOGETHER HAD NO WAY TO
005100*                    SAY SO.  ALL SUPPLIED ENTRIES MUST APPEAR.
005200*                    TICKET VC-028.
005300* 17/02/26 MKR        88-LEVELS ADDED TO WS-EOF-FLAG AND
005400*                    WS-MATCHED, TICKET VC-030.
005500* 09/03/26 MKR        VACANCY-MASTER WAS WRONGLY LINE SEQUENTIAL -
005600*                    A COMP FIELD IN A LINE SEQUENTIAL RECORD
005700*                    ABORTS THE WRITE.  NOW PLAIN SEQUENTIAL,
005800*                    TICKET VC-032.  FILTER-CARD-FILE AND
005900*                    VACANCY-REPORT STAY LINE SEQUENTIAL - BOTH
006000*                    ARE PLAIN TEXT CARDS, NOT COMP RECORDS.
006100* 09/03/26 MKR        C210-MATCH-ONE-TECH WAS COMPARING THE FULL
006200*                    20-BYTE FILTER SLOT AGAINST THE TECH STACK,
006300*                    SO ONLY A SKILL PADDED OUT BY TRAILING SPACES
006400*                    TO THE END OF THE LIST EVER MATCHED - ANY
006500*                    SKILL FOLLOWED BY A COMMA NEVER TALLIED.
006600*                    SLOT NOW TRIMMED TO ITS REAL LENGTH BEFORE THE
006700*                    INSPECT, TICKET VC-033.
006800*
006900*************************************************************
007000*
007100 ENVIRONMENT              DIVISION.
007200*================================
007300*
007400 CONFIGURATION            SECTION.
007500 SPECIAL-NAMES.
007600     C01                  IS TOP-OF-FORM.
007700*
007800 INPUT-OUTPUT             SECTION.
007900 FILE-CONTROL.
008000     SELECT  VACANCY-MASTER      ASSIGN    MAS-FILE-NAME
008100                                 ORGANIZATION SEQUENTIAL
008200                                 STATUS    WS-MAS-FILE-STATUS.
008300*
008400     SELECT  FILTER-CARD-FILE    ASSIGN    FLT-FILE-NAME
008500                                 ORGANIZATION LINE SEQUENTIAL
008600                                 STATUS    WS-FLT-FILE-STATUS.
008700*
008800     SELECT  VACANCY-REPORT      ASSIGN    RPT-FILE-NAME
008900                                 ORGANIZATION LINE SEQUENTIAL
009000                                 STATUS    WS-RPT-FILE-STATUS.
009100*
009200 DATA                     DIVISION.
009300*================================
009400*
009500 FILE                     SECTION.
009600*
009700 FD  VACANCY-MASTER.
009800 COPY "WSVCVAC.COB" REPLACING VAC-RECORD BY VAC-MASTER-RECORD.
009900*
010000 FD  FILTER-CARD-FILE.
010100 01  FILTER-CARD-RECORD        PIC X(230).
010200*
010300 FD  VACANCY-REPORT.
010400 01  REPORT-LINE               PIC X(132).
010500*
010600 WORKING-STORAGE          SECTION.
010700*------------------------------
010800 77  PROG-NAME                 PIC X(17) VALUE "VCRGSTR (3.1.00)".
010900*
011000 01  WS-DATA.
011100     03  MAS-FILE-NAME         PIC X(8)  VALUE "VACMAST".
011200     03  FLT-FILE-NAME         PIC X(8)  VALUE "FLTCARD".
011300     03  RPT-FILE-NAME         PIC X(8)  VALUE "VACRPT".
011400     03  WS-MAS-FILE-STATUS    PIC XX    VALUE ZERO.
011500     03  WS-FLT-FILE-STATUS    PIC XX    VALUE ZERO.
011600     03  WS-RPT-FILE-STATUS    PIC XX    VALUE ZERO.
011700     03  WS-EOF-FLAG           PIC X     VALUE "N".
011800         88  WS-EOF                     VALUE "Y".
011900     03  WS-MATCHED            PIC X     VALUE "N".
012000         88  WS-VAC-MATCHED             VALUE "Y".
012100     03  WS-PRINT-COUNT        BINARY-LONG UNSIGNED VALUE ZERO.
012200     03  WS-TECH-SUB           BINARY-SHORT UNSIGNED VALUE ZERO.
012300     03  WS-TECH-TALLY         BINARY-SHORT UNSIGNED VALUE ZERO.
012400     03  WS-TECH-SLOT-LEN      BINARY-SHORT UNSIGNED VALUE ZERO.
012500     03  WS-RPT-RECR-NAME      PIC X(12) VALUE SPACES.
012600     03  FILLER                PIC X(6).
012700*
012800* FILTER WORK AREA - BUILT FROM THE OPTIONAL FILTER CARD.  A
012900* BLANK/ZERO FIELD MEANS THE CRITERION IS NOT SUPPLIED.
013000*
013100 01  WS-FILTER.
013200     03  WS-FLT-POSITION       PIC X(30)     VALUE SPACES.
013300     03  WS-FLT-MIN-SALARY     PIC 9(7)V99   COMP-3 VALUE ZERO.
013400     03  WS-FLT-MAX-SALARY     PIC 9(7)V99   COMP-3 VALUE ZERO.
013500     03  WS-FLT-RECRUITER-ID   PIC 9(9)      COMP   VALUE ZERO.
013600     03  WS-FLT-COMPANY        PIC X(25)     VALUE SPACES.
013700     03  WS-FLT-TECH-TABLE.
013800         05  WS-FLT-TECH-SLOT  PIC X(20)     VALUE SPACES
013900                                              OCCURS 6 TIMES.
014000*                                A BLANK SLOT ENDS THE LIST - SEE
014100*                                C200-CHECK-TECHNOLOGY, TICKET VC-028.
014200     03  WS-FLT-CREATED-MIN    PIC 9(14)     COMP   VALUE ZERO.
014300     03  WS-FLT-CREATED-MAX    PIC 9(14)     COMP   VALUE ZERO.
014400     03  FILLER                PIC X(10).
014500*
014600* THE FILTER CARD REDEFINES THE SAME 230 BYTE AREA READ FROM
014700* FILTER-CARD-FILE, COLUMN-CUT LIKE ANY OTHER PARAMETER CARD.  THE
014800* TECHNOLOGY PORTION IS 6 20-BYTE SLOTS, ONE PER REQUESTED SKILL,
014900* WIDENED FROM A SINGLE SLOT, TICKET VC-028.
015000*
015100 01  WS-FILTER-CARD-AREA.
015200     03  WS-FC-POSITION        PIC X(30).
015300     03  WS-FC-MIN-SALARY      PIC 9(7)V99.
015400     03  WS-FC-MAX-SALARY      PIC 9(7)V99.
015500     03  WS-FC-RECRUITER-ID    PIC 9(9).
015600     03  WS-FC-COMPANY         PIC X(25).
015700     03  WS-FC-TECH-TABLE.
015800         05  WS-FC-TECH-SLOT   PIC X(20)     OCCURS 6 TIMES.
015900     03  WS-FC-CREATED-MIN     PIC 9(14).
016000     03  WS-FC-CREATED-MAX     PIC 9(14).
016100 01  WS-FILTER-CARD-NUMERIC REDEFINES WS-FILTER-CARD-AREA.
016200     03  FILLER                PIC X(30).
016300     03  FILLER                PIC 9(18).
016400     03  FILLER                PIC 9(9).
016500     03  FILLER                PIC X(25).
016600     03  FILLER                PIC X(120).
016700     03  FILLER                PIC 9(28).
016800*
016900* TRACE AREAS - THE FILTER CARD, WHEN SUPPLIED, IS ECHOED BACK
017000* TO SYSOUT SO THE RECRUITER CAN SEE WHAT WAS ACTUALLY APPLIED.
017100*
017200 01  WS-TRACE-SALARY           PIC 9(7)V99 COMP-3 VALUE ZERO.
017300 01  WS-TRACE-SALARY-DISPLAY REDEFINES WS-TRACE-SALARY
017400                             PIC X(5).
017500 01  WS-TRACE-CREATED-TS       PIC 9(14)           VALUE ZERO.
017600 01  WS-TRACE-CREATED-PARTS REDEFINES WS-TRACE-CREATED-TS.
017700     03  WS-TRACE-CR-DATE      PIC 9(8).
017800     03  WS-TRACE-CR-TIME      PIC 9(6).
017900*
018000 01  ERROR-MESSAGES.
018100     03  VC020   PIC X(35) VALUE
018200         "VC020 VACANCY-MASTER NOT FOUND -  ".
018300     03  VC021   PIC X(38) VALUE
018400         "VC021 VACANCY-REPORT COULD NOT OPEN - ".
018500     03  FILLER  PIC X(5).
018600*
018700 REPORT                  SECTION.
018800*
018900 RD  VACANCY-REGISTER-REPORT
019000     CONTROL      FINAL
019100     PAGE LIMIT   58 LINES
019200     HEADING      1
019300     FIRST DETAIL 5
019400     LAST  DETAIL 56.
019500*
019600 01  REPORT-HEAD   TYPE PAGE HEADING.
019700     03  LINE   1.
019800         05  COL   1     PIC X(17)   SOURCE PROG-NAME.
019900         05  COL  50     PIC X(30)   VALUE
020000             "APPLEWOOD COMPUTERS PERSONNEL".
020100         05  COL 124     PIC X(5)    VALUE "PAGE ".
020200         05  COL 129     PIC ZZ9     SOURCE PAGE-COUNTER.
020300     03  LINE   3.
020400         05  COL  53     PIC X(25)   VALUE "VACANCY  REGISTER".
020500     03  LINE   5.
020600         05  COL   1     VALUE "VACANCY ID".
020700         05  COL  10     VALUE "POSITION".
020800         05  COL  40     VALUE "SALARY".
020900         05  COL  52     VALUE "TECHNOLOGY STACK".
021000         05  COL  92     VALUE "COMPANY".
021100         05  COL 112     VALUE "RECR ID".
021200         05  COL 121     VALUE "RECRUITER".
021300*
021400 01  VACANCY-DETAIL   TYPE DETAIL.
021500     03  LINE + 1.
021600         05  COL   1     PIC 9(9)          SOURCE VAC-ID
021700                                       OF VAC-MASTER-RECORD.
021800         05  COL  10     PIC X(30)         SOURCE VAC-POSITION
021900                                       OF VAC-MASTER-RECORD.
022000         05  COL  40     PIC Z,ZZZ,ZZ9.99  SOURCE VAC-SALARY
022100                                       OF VAC-MASTER-RECORD
022200                                       PRESENT WHEN
022300                       VAC-SALARY-PRESENT OF VAC-MASTER-RECORD.
022400         05  COL  52     PIC X(40)         SOURCE VAC-TECH-STACK
022500                                       OF VAC-MASTER-RECORD.
022600         05  COL  92     PIC X(20)         SOURCE VAC-RECR-COMPANY
022700                                       OF VAC-MASTER-RECORD.
022800         05  COL 112     PIC 9(9)          SOURCE VAC-RECRUITER-ID
022900                                       OF VAC-MASTER-RECORD.
023000         05  COL 121     PIC X(12)         SOURCE WS-RPT-RECR-NAME.
023100*
023200 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
023300     03  COL   1      PIC X(30)   VALUE
023400         "TOTAL - VACANCIES PRINTED : ".
023500     03  COL  31      PIC ZZZ,ZZ9   SOURCE WS-PRINT-COUNT.
023600*
023700 PROCEDURE                DIVISION.
023800*================================
023900*
024000 A000-MAIN                SECTION.
024100*------------------------
024200     PERFORM  B000-INITIALIZE       THRU B000-EXIT.
024300     PERFORM  C000-REPORT-VACANCIES THRU C000-EXIT.
024400     PERFORM  D000-FINISH           THRU D000-EXIT.
024500     GOBACK.
024600*
024700 B000-INITIALIZE.
024800*------------------------
024900     OPEN     INPUT  VACANCY-MASTER.
025000     IF       WS-MAS-FILE-STATUS NOT = "00"
025100              DISPLAY VC020 WS-MAS-FILE-STATUS
025200              GOBACK.
025300     OPEN     OUTPUT VACANCY-REPORT.
025400     IF       WS-RPT-FILE-STATUS NOT = "00"
025500              DISPLAY VC021 WS-RPT-FILE-STATUS
025600              CLOSE   VACANCY-MASTER
025700              GOBACK.
025800     PERFORM  B100-READ-FILTER-CARD THRU B100-EXIT.
025900     INITIATE VACANCY-REGISTER-REPORT.
026000 B000-EXIT.
026100     EXIT.
026200*
026300 B100-READ-FILTER-CARD.
026400*------------------------
026500*
026600* A MISSING OR EMPTY FILTER CARD FILE LEAVES WS-FILTER AT ITS
026700* VALUE-ZERO/SPACES DEFAULT, I.E. NO CRITERIA SUPPLIED.
026800*
026900     OPEN     INPUT  FILTER-CARD-FILE.
027000     IF       WS-FLT-FILE-STATUS NOT = "00"
027100              GO TO B100-EXIT.
027200     READ     FILTER-CARD-FILE
027300              AT END GO TO B100-CLOSE.
027400     MOVE     FILTER-CARD-RECORD TO WS-FILTER-CARD-AREA.
027500     MOVE     WS-FC-POSITION     TO WS-FLT-POSITION.
027600     MOVE     WS-FC-MIN-SALARY   TO WS-FLT-MIN-SALARY.
027700     MOVE     WS-FC-MAX-SALARY   TO WS-FLT-MAX-SALARY.
027800     MOVE     WS-FC-RECRUITER-ID TO WS-FLT-RECRUITER-ID.
027900     MOVE     WS-FC-COMPANY      TO WS-FLT-COMPANY.
028000     MOVE     WS-FC-TECH-TABLE   TO WS-FLT-TECH-TABLE.
028100     MOVE     WS-FC-CREATED-MIN  TO WS-FLT-CREATED-MIN.
028200     MOVE     WS-FC-CREATED-MAX  TO WS-FLT-CREATED-MAX.
028300     MOVE     WS-FLT-MIN-SALARY  TO WS-TRACE-SALARY.
028400     MOVE     WS-FLT-CREATED-MIN TO WS-TRACE-CREATED-TS.
028500     DISPLAY  "VCRGSTR - FILTER CARD APPLIED, MIN SALARY = "
028600              WS-TRACE-SALARY-DISPLAY
028700              " CREATED FROM = " WS-TRACE-CR-DATE
028800              WS-TRACE-CR-TIME.
028900 B100-CLOSE.
029000     CLOSE    FILTER-CARD-FILE.
029100 B100-EXIT.
029200     EXIT.
029300*
029400 C000-REPORT-VACANCIES.
029500*------------------------
029600     READ     VACANCY-MASTER
029700              AT END     MOVE "Y" TO WS-EOF-FLAG
029800              NOT AT END PERFORM C100-APPLY-FILTER THRU C100-EXIT.
029900     IF       WS-EOF
030000              GO TO C000-EXIT.
030100     GO       TO C000-REPORT-VACANCIES.
030200 C000-EXIT.
030300     EXIT.
030400*
030500 C100-APPLY-FILTER.
030600*------------------------
030700     MOVE     "Y"    TO WS-MATCHED.
030800     IF       WS-FLT-POSITION NOT = SPACES AND
030900              VAC-POSITION OF VAC-MASTER-RECORD
031000                                   NOT = WS-FLT-POSITION
031100              MOVE "N" TO WS-MATCHED.
031200     IF       WS-FLT-MIN-SALARY > ZERO AND
031300              VAC-SALARY OF VAC-MASTER-RECORD
031400                                   < WS-FLT-MIN-SALARY
031500              MOVE "N" TO WS-MATCHED.
031600     IF       WS-FLT-MAX-SALARY > ZERO AND
031700              VAC-SALARY OF VAC-MASTER-RECORD
031800                                   > WS-FLT-MAX-SALARY
031900              MOVE "N" TO WS-MATCHED.
032000     IF       WS-FLT-RECRUITER-ID > ZERO AND
032100              VAC-RECRUITER-ID OF VAC-MASTER-RECORD
032200                                   NOT = WS-FLT-RECRUITER-ID
032300              MOVE "N" TO WS-MATCHED.
032400     IF       WS-FLT-COMPANY NOT = SPACES AND
032500              VAC-RECR-COMPANY OF VAC-MASTER-RECORD
032600                                   NOT = WS-FLT-COMPANY
032700              MOVE "N" TO WS-MATCHED.
032800     IF       WS-FLT-CREATED-MIN > ZERO AND
032900              VAC-CREATED-TS OF VAC-MASTER-RECORD
033000                                   < WS-FLT-CREATED-MIN
033100              MOVE "N" TO WS-MATCHED.
033200     IF       WS-FLT-CREATED-MAX > ZERO AND
033300              VAC-CREATED-TS OF VAC-MASTER-RECORD
033400                                   > WS-FLT-CREATED-MAX
033500              MOVE "N" TO WS-MATCHED.
033600     IF       WS-FLT-TECH-SLOT(1) NOT = SPACES
033700              PERFORM C200-CHECK-TECHNOLOGY THRU C200-EXIT.
033800     IF       WS-VAC-MATCHED
033900              PERFORM C150-BUILD-RECR-NAME THRU C150-EXIT
034000              ADD 1 TO WS-PRINT-COUNT
034100              GENERATE VACANCY-DETAIL.
034200 C100-EXIT.
034300     EXIT.
034400*
034500* RECRUITER-NAME COLUMN IS FIRST NAME AND LAST NAME TOGETHER, CUT
034600* TO THE 12 COLUMNS LEFT OVER ON THE PRINT LINE - SEE
034700* VACANCY-DETAIL.
034800*
034900 C150-BUILD-RECR-NAME.
035000*------------------------
035100     MOVE     SPACES  TO WS-RPT-RECR-NAME.
035200     STRING   VAC-RECR-FIRST-NAME OF VAC-MASTER-RECORD
035300                                      DELIMITED BY SPACE
035400              " "                    DELIMITED BY SIZE
035500              VAC-RECR-LAST-NAME  OF VAC-MASTER-RECORD
035600                                      DELIMITED BY SPACE
035700              INTO WS-RPT-RECR-NAME.
035800 C150-EXIT.
035900     EXIT.
036000*
036100 C200-CHECK-TECHNOLOGY.
036200*------------------------
036300*
036400* EVERY POPULATED SLOT IN WS-FLT-TECH-TABLE MUST APPEAR SOMEWHERE
036500* IN THE VACANCY'S COMMA-SEPARATED STACK - A SIMPLE SUBSTRING
036600* TEST IS ENOUGH, BUT THE SLOT MUST FIRST BE TRIMMED TO ITS REAL
036700* LENGTH, SEE C215, OR ONLY THE LAST SKILL IN THE CARD'S LIST EVER
036800* MATCHES. A BLANK SLOT ENDS THE LIST.  THE FIRST SLOT NOT FOUND
036900* FAILS THE WHOLE CARD AND THE LOOP GIVES UP EARLY.
037000* TICKETS VC-028, VC-033.
037100*
037200     PERFORM  C210-MATCH-ONE-TECH VARYING WS-TECH-SUB FROM 1 BY 1
037300              UNTIL WS-TECH-SUB > 6 OR NOT WS-VAC-MATCHED.
037400 C200-EXIT.
037500     EXIT.
037600*
037700 C210-MATCH-ONE-TECH.
037800*------------------------
037900     IF       WS-FLT-TECH-SLOT(WS-TECH-SUB) = SPACES
038000              GO TO C210-EXIT.
038100     MOVE     20     TO WS-TECH-SLOT-LEN.
038200     PERFORM  C215-TRIM-TECH-SLOT THRU C215-EXIT
038300              UNTIL WS-TECH-SLOT-LEN = ZERO
038400              OR WS-FLT-TECH-SLOT(WS-TECH-SUB)(WS-TECH-SLOT-LEN:1)
038500                 NOT = SPACE.
038600     MOVE     0      TO WS-TECH-TALLY.
038700     INSPECT  VAC-TECH-STACK OF VAC-MASTER-RECORD
038800              TALLYING WS-TECH-TALLY FOR ALL
038900                       WS-FLT-TECH-SLOT(WS-TECH-SUB)
039000                                        (1:WS-TECH-SLOT-LEN).
039100     IF       WS-TECH-TALLY = ZERO
039200              MOVE "N" TO WS-MATCHED.
039300 C210-EXIT.
039400     EXIT.
039500*
039600* WALKS THE SLOT BACKWARDS DROPPING TRAILING PAD SPACES SO THE
039700* INSPECT ABOVE SEARCHES ONLY THE REAL SKILL NAME, NOT THE WHOLE
039800* 20-BYTE SLOT - A SKILL FOLLOWED BY A COMMA INSTEAD OF BLANKS NOW
039900* MATCHES TOO. TICKET VC-033.
040000 C215-TRIM-TECH-SLOT.
040100*------------------------
040200     SUBTRACT 1     FROM WS-TECH-SLOT-LEN.
040300 C215-EXIT.
040400     EXIT.
040500*
040600 D000-FINISH.
040700*------------------------
040800     TERMINATE VACANCY-REGISTER-REPORT.
040900     CLOSE    VACANCY-MASTER VACANCY-REPORT.
041000     DISPLAY  "VCRGSTR - VACANCIES PRINTED = " WS-PRINT-COUNT.
041100 D000-EXIT.
041200     EXIT.
041300*
