000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR VACANCY RECORD              *
000400*     USES VAC-ID AS KEY (VACANCY MASTER)            *
000500*     ALSO USED AS STATISTICS INPUT AND AS THE       *
000600*     UPLOAD BATCH RECORD (RENAMED VIA REPLACING)    *
000700*****************************************************
000800*  FILE SIZE 180 BYTES.
000900*
001000* 02/12/25 JLT - CREATED FOR VC-CONV PROJECT, TICKET VC-014.
001100* 09/12/25 JLT - VAC-ID AND VAC-RECRUITER-ID CHANGED TO COMP
001200*                TO CLAW BACK ROOM FOR THE FILLER PAD.
001300* 18/12/25 MKR - VAC-CREATED-TS WIDENED TO 9(14) FOR HHMMSS,
001400*                WAS 9(8) CCYYMMDD ONLY. REC SIZE UNCHANGED.
001500* 07/01/26 JLT - ADDED VAC-SALARY-FLAG, TICKET VC-022.
001600* 17/02/26 MKR - 88-LEVELS ADDED TO VAC-SALARY-FLAG, TICKET VC-030.
001700*
001800 01  VAC-RECORD.
001900     03  VAC-ID                PIC 9(9)      COMP.
002000     03  VAC-POSITION          PIC X(30).
002100*                                JOB TITLE - REQUIRED, NON-BLANK.
002200     03  VAC-SALARY            PIC 9(7)V99   COMP-3.
002300*                                MONTHLY SALARY, ZERO = NOT GIVEN.
002400     03  VAC-SALARY-FLAG       PIC X.
002500         88  VAC-SALARY-PRESENT        VALUE "Y".
002600         88  VAC-SALARY-ABSENT         VALUE "N".
002700*                                Y = SALARY PRESENT, N = ABSENT.
002800     03  VAC-TECH-STACK        PIC X(60).
002900*                                UP TO 6 TECHNOLOGIES, COMMA SEP.
003000     03  VAC-RECRUITER-ID      PIC 9(9)      COMP.
003100     03  VAC-RECR-FIRST-NAME   PIC X(20).
003200     03  VAC-RECR-LAST-NAME    PIC X(20).
003300     03  VAC-RECR-COMPANY      PIC X(25).
003400     03  VAC-CREATED-TS        PIC 9(14)     COMP.
003500*                                CCYYMMDDHHMMSS.
003600     03  FILLER                PIC X(3).
003700*
