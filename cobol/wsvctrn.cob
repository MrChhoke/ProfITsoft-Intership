000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR MAINT TRANS RECORD          *
000400*     ONE TRANSACTION = ONE ADD/UPDATE/DELETE        *
000500*     AGAINST THE RECRUITER OR VACANCY MASTER        *
000600*****************************************************
000700*  FILE SIZE 111 BYTES.
000800*
000900* 04/12/25 JLT - CREATED FOR VC-CONV PROJECT, TICKET VC-016.
001000* 15/12/25 MKR - DETAIL AREA WIDENED TO 99 TO TAKE THE FULL
001100*                VACANCY VIEW (WAS 85, TRUNCATED TECH STACK).
001200* 17/02/26 MKR - 88-LEVELS ADDED TO VC-TRANS-ACTION AND
001300*                VC-TRANS-ENTITY, TICKET VC-030.
001400*
001500 01  VC-TRANS-RECORD.
001600     03  VC-TRANS-ACTION       PIC X.
001700         88  VC-TRANS-ADD               VALUE "A".
001800         88  VC-TRANS-UPDATE            VALUE "U".
001900         88  VC-TRANS-DELETE            VALUE "D".
002000*                                A = ADD, U = UPDATE, D = DELETE.
002100     03  VC-TRANS-ENTITY       PIC X.
002200         88  VC-TRANS-RECRUITER         VALUE "R".
002300         88  VC-TRANS-VACANCY           VALUE "V".
002400*                                R = RECRUITER, V = VACANCY.
002500     03  VC-TRANS-ID           PIC 9(9)      COMP.
002600*                                RECRUITER-ID OR VACANCY-ID.
002700     03  VC-TRANS-DETAIL       PIC X(99).
002800*
002900     03  VC-TRANS-RCR-DETAIL REDEFINES VC-TRANS-DETAIL.
003000         05  VC-TRANS-COMPANY      PIC X(25).
003100*                                    RECRUITER UPDATE = COMPANY
003200*                                    NAME ONLY, SEE BUSINESS
003300*                                    RULES - NAME IS UNCHANGED.
003400         05  FILLER                PIC X(74).
003500*
003600     03  VC-TRANS-VAC-DETAIL REDEFINES VC-TRANS-DETAIL.
003700         05  VC-TRANS-POSITION     PIC X(30).
003800         05  VC-TRANS-SALARY       PIC 9(7)V99   COMP-3.
003900         05  VC-TRANS-TECH-STACK   PIC X(60).
004000         05  VC-TRANS-RCR-ID       PIC 9(9)      COMP.
004100*
004200     03  FILLER                PIC X(6).
004300*
