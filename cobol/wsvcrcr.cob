000100*****************************************************
000200*                                                   *
000300*  RECORD DEFINITION FOR RECRUITER RECORD            *
000400*     USES RCR-ID AS KEY (RECRUITER MASTER)          *
000500*     SORTED / KEYED ASCENDING BY RCR-ID ON DISK      *
000600*****************************************************
000700*  FILE SIZE 80 BYTES.
000800*
000900* 02/12/25 JLT - CREATED FOR VC-CONV PROJECT, TICKET VC-014.
001000* 09/12/25 JLT - RCR-CREATED-TS CHANGED TO COMP TO CLAW BACK
001100*                ROOM FOR THE FILLER PAD.
001200*
002000 01  RCR-RECORD.
002100     03  RCR-ID                PIC 9(9).
002200     03  RCR-FIRST-NAME        PIC X(20).
002300*                                REQUIRED, NON-BLANK.
002400     03  RCR-LAST-NAME         PIC X(20).
002500     03  RCR-COMPANY           PIC X(25).
002600     03  RCR-CREATED-TS        PIC 9(6)      COMP.
002700*                                YYMMDD, INFORMATIONAL ONLY.
002800     03  FILLER                PIC X(2).
002900*
