000100*****************************************************************
000200*                                                               *
000300*                 VACANCY UPLOAD / LOAD BATCH                   *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.              VCLOAD.
001100 AUTHOR.                  D J MARSH.
001200 INSTALLATION.            APPLEWOOD COMPUTERS - PERSONNEL GROUP.
001300 DATE-WRITTEN.            02/05/1984.
001400 DATE-COMPILED.           09/08/2026.
001500 SECURITY.                COPYRIGHT (C) 1984-2026 AND LATER,
001600                          APPLEWOOD COMPUTERS.  DISTRIBUTED UNDER
001700                          THE GNU GENERAL PUBLIC LICENSE. SEE THE
001800                          FILE COPYING FOR DETAILS.
001900*
002000* REMARKS.                VALIDATES A BATCH OF CANDIDATE VACANCY
002100*                         RECORDS AGAINST THE RECRUITER MASTER
002200*                         AND LOADS THE VALID ONES INTO THE
002300*                         VACANCY MASTER, ASSIGNING THE NEXT
002400*                         VAC-ID AND CREATION TIMESTAMP.
002500*
002600* FILES USED.
002700*                         RECRUITER-FILE      - LOOKUP.
002800*                         VACANCY-UPLOAD-FILE - BATCH INPUT.
002900*                         VACANCY-MASTER      - UPDATED/EXTENDED.
003000*                         UPLOAD-RESULT-FILE  - SUMMARY OUTPUT.
003100*
003200* ERROR MESSAGES USED.
003300*                         VC010 - 014.
003400*
003500* CHANGES:
003600* 02/05/84 DJM -     CREATED.  LOADS RECRUITMENT AGENCY FEED
003700*                    TAPES INTO THE VACANCY MASTER OVERNIGHT.
003800* 17/08/86 DJM - 1.1 REJECT COUNT AND MESSAGE ADDED TO THE
003900*                    PRINTED SUMMARY, WAS SILENT ON FAILURES.
004000* 29/02/92 DJM       RECRUITER LOOKUP CHANGED FROM SEQUENTIAL
004100*                    RE-READ TO AN IN-MEMORY TABLE, TOO SLOW
004200*                    ONCE THE AGENCY FEED PASSED 2000 RECORDS.
004300* 14/01/98 KLP - 2.0 YEAR 2000 REVIEW - TIMESTAMP BUILD CHANGED
004400*                    FROM 2-DIGIT YEAR TO FULL CCYY THROUGHOUT.
004500* 08/11/02 KLP       "EXTRA DATA" CHECK ADDED - A RECORD CARRYING
004600*                    ANY FIELD OUTSIDE POSITION/SALARY/TECH/
004700*                    RECRUITER-ID IS NOW REJECTED, NOT LOADED
004800*                    WITH THE EXTRA FIELD SILENTLY DROPPED.
004900* 03/12/25 JLT - 3.0 VC-CONV PROJECT, TICKET VC-015. REBUILT ON
005000*                    FIXED 180/80 BYTE RECORDS AND THE SHARED
005100*                    TIMESTAMP-BUILD COPYBOOK.
005200* 19/01/26 MKR        VAC-ID ASSIGNMENT NOW READS THE MASTER
005300*                    ONCE AT START-OF-DAY TO FIND THE HIGH-KEY
005400*                    RATHER THAN KEEPING A SEPARATE CONTROL
005500*                    RECORD, TICKET VC-019.
005600* 17/02/26 MKR        C210-SEARCH-RECRUITER'S VARYING LOOP LEFT
005700*                    WS-SUB ONE PAST THE MATCHED ENTRY BY THE
005800*                    TIME C310 USED IT - EVERY LOADED VACANCY
005900*                    WAS GETTING THE NEXT RECRUITER'S NAME AND
006000*                    COMPANY.  CAPTURED THE MATCH INTO
006100*                    WS-FOUND-IDX INSTEAD, TICKET VC-026.
006200* 17/02/26 MKR        VAC-CREATED-TS IS A COMP FIELD - STRINGING
006300*                    WS-VC-STAMP-DATE9/-TIME9 STRAIGHT INTO IT
006400*                    WROTE GARBAGE, NOT A CCYYMMDDHHMMSS VALUE.
006500*                    NOW BUILT IN WS-VC-STAMP-TS14 (WSVCWRK.COB)
006600*                    AND MOVED, TICKET VC-029.
006700* 17/02/26 MKR        SPECIAL-NAMES PARAGRAPH ADDED - THIS AND
006800*                    VCMAINT WERE THE ONLY TWO PROGRAMS IN THE
006900*                    SHOP MISSING A CONFIGURATION SECTION,
007000*                    TICKET VC-031.
007100* 17/02/26 MKR        88-LEVELS ADDED TO WS-EOF-FLAG, WS-VALID
007200*                    AND WS-FOUND, TICKET VC-030.
007300* 09/03/26 MKR        RECRUITER-FILE, VACANCY-UPLOAD-FILE,
007400*                    VACANCY-MASTER AND UPLOAD-RESULT-FILE WERE
007500*                    WRONGLY LINE SEQUENTIAL - A COMP FIELD IN A
007600*                    LINE SEQUENTIAL RECORD ABORTS THE WRITE.  ALL
007700*                    FOUR NOW PLAIN SEQUENTIAL, TICKET VC-032.
007800*
007900*************************************************************
008000*
008100 ENVIRONMENT              DIVISION.
008200*================================
008300*
008400 CONFIGURATION            SECTION.
008500 SPECIAL-NAMES.
008600     CLASS VC-NUMERIC-CLASS IS "0123456789".
008700*
008800 INPUT-OUTPUT             SECTION.
008900 FILE-CONTROL.
009000     SELECT  RECRUITER-FILE      ASSIGN    RCR-FILE-NAME
009100                                 ORGANIZATION SEQUENTIAL
009200                                 STATUS    WS-RCR-FILE-STATUS.
009300*
009400     SELECT  VACANCY-UPLOAD-FILE ASSIGN    UPL-FILE-NAME
009500                                 ORGANIZATION SEQUENTIAL
009600                                 STATUS    WS-UPL-FILE-STATUS.
009700*
009800     SELECT  VACANCY-MASTER      ASSIGN    MAS-FILE-NAME
009900                                 ORGANIZATION SEQUENTIAL
010000                                 STATUS    WS-MAS-FILE-STATUS.
010100*
010200     SELECT  UPLOAD-RESULT-FILE  ASSIGN    RES-FILE-NAME
010300                                 ORGANIZATION SEQUENTIAL
010400                                 STATUS    WS-RES-FILE-STATUS.
010500*
010600 DATA                     DIVISION.
010700*================================
010800*
010900 FILE                     SECTION.
011000*
011100 FD  RECRUITER-FILE.
011200 COPY "WSVCRCR.COB".
011300*
011400 FD  VACANCY-UPLOAD-FILE.
011500 COPY "WSVCVAC.COB" REPLACING VAC-RECORD BY VAC-UPLOAD-RECORD.
011600*
011700 FD  VACANCY-MASTER.
011800 COPY "WSVCVAC.COB" REPLACING VAC-RECORD BY VAC-MASTER-RECORD.
011900*
012000 FD  UPLOAD-RESULT-FILE.
012100 01  UPL-RESULT-RECORD.
012200     03  UPL-SUCCESS-COUNT     PIC 9(9)      COMP.
012300     03  UPL-FAILED-COUNT      PIC 9(9)      COMP.
012400     03  UPL-MESSAGE           PIC X(60).
012500     03  FILLER                PIC X(12).
012600*
012700 WORKING-STORAGE          SECTION.
012800*------------------------------
012900 77  PROG-NAME                 PIC X(16) VALUE "VCLOAD (3.0.00)".
013000*
013100 COPY "WSVCWRK.COB".
013200*
013300 01  WS-DATA.
013400     03  RCR-FILE-NAME         PIC X(8)  VALUE "RCRFILE".
013500     03  UPL-FILE-NAME         PIC X(8)  VALUE "UPLFILE".
013600     03  MAS-FILE-NAME         PIC X(8)  VALUE "VACMAST".
013700     03  RES-FILE-NAME         PIC X(8)  VALUE "UPLRES".
013800     03  WS-RCR-FILE-STATUS    PIC XX    VALUE ZERO.
013900     03  WS-UPL-FILE-STATUS    PIC XX    VALUE ZERO.
014000     03  WS-MAS-FILE-STATUS    PIC XX    VALUE ZERO.
014100     03  WS-RES-FILE-STATUS    PIC XX    VALUE ZERO.
014200     03  WS-EOF-FLAG           PIC X     VALUE "N".
014300         88  WS-EOF                     VALUE "Y".
014400     03  WS-VALID              PIC X     VALUE "N".
014500         88  WS-VALID-YES               VALUE "Y".
014600     03  WS-SUCCESS-COUNT      BINARY-LONG UNSIGNED VALUE ZERO.
014700     03  WS-FAILED-COUNT       BINARY-LONG UNSIGNED VALUE ZERO.
014800     03  WS-SUB                BINARY-SHORT UNSIGNED VALUE ZERO.
014900     03  WS-FOUND-IDX          BINARY-SHORT UNSIGNED VALUE ZERO.
015000     03  WS-FOUND              PIC X     VALUE "N".
015100         88  WS-RCR-FOUND               VALUE "Y".
015200     03  FILLER                PIC X(4).
015300*
015400* RECRUITER-ID LOOKUP TABLE, LOADED ONCE FROM RECRUITER-FILE.
015500*
015600 01  WS-RCR-ENTRIES            BINARY-SHORT UNSIGNED VALUE ZERO.
015700 01  WS-RCR-TABLE.
015800     03  WS-RCR-ELEMENT        OCCURS 2000
015900                               INDEXED BY WS-RX.
016000         05  WS-RCR-TAB-ID     PIC 9(9)      COMP.
016100         05  WS-RCR-NAME       PIC X(20).
016200         05  WS-RCR-LNAME      PIC X(20).
016300         05  WS-RCR-COMP       PIC X(25).
016400         05  FILLER            PIC X(1).
016500*
016600 01  ERROR-MESSAGES.
016700     03  VC010   PIC X(40) VALUE
016800         "VC010 RECRUITER-FILE NOT FOUND - STATUS".
016900     03  VC011   PIC X(40) VALUE
017000         "VC011 VACANCY-UPLOAD-FILE NOT FOUND -   ".
017100     03  VC012   PIC X(46) VALUE
017200         "VC012 VACANCY-MASTER COULD NOT BE OPENED -   ".
017300     03  VC013   PIC X(50) VALUE
017400         "VC013 UPLOAD-RESULT-FILE COULD NOT BE OPENED -   ".
017500     03  VC014   PIC X(39) VALUE
017600         "VC014 VACANCIES UPLOADED SUCCESSFULLY  ".
017700     03  VC015   PIC X(25) VALUE
017800         "NO VACANCIES UPLOADED    ".
017900     03  FILLER  PIC X(4).
018000*
018100 PROCEDURE                DIVISION.
018200*================================
018300*
018400 A000-MAIN                SECTION.
018500*------------------------
018600     PERFORM  B000-INITIALIZE       THRU B000-EXIT.
018700     PERFORM  C000-READ-LOOP        THRU C000-EXIT.
018800     PERFORM  D000-FINISH           THRU D000-EXIT.
018900     GOBACK.
019000*
019100 B000-INITIALIZE.
019200*------------------------
019300     OPEN     INPUT  RECRUITER-FILE.
019400     IF       WS-RCR-FILE-STATUS NOT = "00"
019500              DISPLAY VC010 WS-RCR-FILE-STATUS
019600              GOBACK.
019700     PERFORM  B100-LOAD-RECRUITERS  THRU B100-EXIT.
019800     CLOSE    RECRUITER-FILE.
019900*
020000     OPEN     INPUT   VACANCY-UPLOAD-FILE.
020100     IF       WS-UPL-FILE-STATUS NOT = "00"
020200              DISPLAY VC011 WS-UPL-FILE-STATUS
020300              GOBACK.
020400*
020500     OPEN     INPUT   VACANCY-MASTER.
020600     IF       WS-MAS-FILE-STATUS = "00"
020700              PERFORM B150-FIND-HIGH-VAC-ID THRU B150-EXIT.
020800     CLOSE    VACANCY-MASTER.
020900*
021000     OPEN     EXTEND  VACANCY-MASTER.
021100     IF       WS-MAS-FILE-STATUS = "05" OR WS-MAS-FILE-STATUS = "35"
021200              OPEN    OUTPUT VACANCY-MASTER.
021300     IF       WS-MAS-FILE-STATUS NOT = "00"
021400              DISPLAY VC012 WS-MAS-FILE-STATUS
021500              CLOSE   VACANCY-UPLOAD-FILE
021600              GOBACK.
021700     OPEN     OUTPUT  UPLOAD-RESULT-FILE.
021800     IF       WS-RES-FILE-STATUS NOT = "00"
021900              DISPLAY VC013 WS-RES-FILE-STATUS
022000              CLOSE   VACANCY-UPLOAD-FILE VACANCY-MASTER
022100              GOBACK.
022200     ACCEPT   WS-VC-STAMP-DATE9 FROM DATE YYYYMMDD.
022300     ACCEPT   WS-VC-STAMP-TIME9 FROM TIME.
022400 B000-EXIT.
022500     EXIT.
022600*
022700* READS THE MASTER ONCE, START-OF-DAY, FOR THE HIGHEST VAC-ID ON
022800* FILE SO C300-LOAD-VACANCY CAN HAND OUT THE NEXT ONE - TICKET
022900* VC-019, REPLACED THE OLD SEPARATE CONTROL RECORD.
023000*
023100 B150-FIND-HIGH-VAC-ID.
023200*------------------------
023300     MOVE     "N"   TO WS-EOF-FLAG.
023400 B160-SCAN-MASTER.
023500     READ     VACANCY-MASTER
023600              AT END     MOVE "Y" TO WS-EOF-FLAG
023700              NOT AT END IF  VAC-ID OF VAC-MASTER-RECORD >
023800                             WS-VC-NEXT-VAC-ID
023900                 MOVE  VAC-ID OF VAC-MASTER-RECORD
024000                           TO WS-VC-NEXT-VAC-ID
024100                 END-IF.
024200     IF       WS-EOF
024300              MOVE "N" TO WS-EOF-FLAG
024400              GO TO B150-EXIT.
024500     GO       TO B160-SCAN-MASTER.
024600 B150-EXIT.
024700     EXIT.
024800*
024900 B100-LOAD-RECRUITERS.
025000*------------------------
025100     READ     RECRUITER-FILE
025200              AT END     MOVE "Y" TO WS-EOF-FLAG
025300              NOT AT END ADD 1 TO WS-RCR-ENTRIES
025400                         MOVE RCR-ID
025500                           TO WS-RCR-TAB-ID(WS-RCR-ENTRIES)
025600                         MOVE RCR-FIRST-NAME
025700                           TO WS-RCR-NAME(WS-RCR-ENTRIES)
025800                         MOVE RCR-LAST-NAME
025900                           TO WS-RCR-LNAME(WS-RCR-ENTRIES)
026000                         MOVE RCR-COMPANY
026100                           TO WS-RCR-COMP(WS-RCR-ENTRIES).
026200     IF       WS-EOF
026300              MOVE "N" TO WS-EOF-FLAG
026400              GO TO B100-EXIT.
026500     GO       TO B100-LOAD-RECRUITERS.
026600 B100-EXIT.
026700     EXIT.
026800*
026900 C000-READ-LOOP.
027000*------------------------
027100     READ     VACANCY-UPLOAD-FILE
027200              AT END     MOVE "Y" TO WS-EOF-FLAG
027300              NOT AT END PERFORM C100-VALIDATE THRU C100-EXIT.
027400     IF       WS-EOF
027500              GO TO C000-EXIT.
027600     GO       TO C000-READ-LOOP.
027700 C000-EXIT.
027800     EXIT.
027900*
028000 C100-VALIDATE.
028100*------------------------
028200*
028300* REQUIRED: POSITION AND RECRUITER-ID.  ALLOWED: POSITION,
028400* SALARY, TECHNOLOGY-STACK, RECRUITER-ID ONLY - ANY OTHER
028500* POPULATED FIELD REJECTS THE WHOLE RECORD (THE FIXED LAYOUT
028600* HAS NO "EXTRA FIELD", SO THE RECR-NAME/COMPANY/CREATED-TS
028700* AREAS MUST ARRIVE BLANK ON AN UPLOAD RECORD).
028800*
028900     MOVE     "Y"       TO WS-VALID.
029000     IF       VAC-POSITION OF VAC-UPLOAD-RECORD = SPACES
029100              MOVE "N" TO WS-VALID.
029200     IF       VAC-RECRUITER-ID OF VAC-UPLOAD-RECORD = ZERO
029300              MOVE "N" TO WS-VALID.
029400     IF       VAC-SALARY-PRESENT OF VAC-UPLOAD-RECORD AND
029500              VAC-SALARY OF VAC-UPLOAD-RECORD NOT > ZERO
029600              MOVE "N" TO WS-VALID.
029700     IF       VAC-RECR-FIRST-NAME OF VAC-UPLOAD-RECORD NOT = SPACES
029800              OR VAC-RECR-LAST-NAME OF VAC-UPLOAD-RECORD NOT = SPACES
029900              OR VAC-RECR-COMPANY OF VAC-UPLOAD-RECORD NOT = SPACES
030000              MOVE "N" TO WS-VALID.
030100     IF       WS-VALID-YES
030200              PERFORM C200-CHECK-RECRUITER THRU C200-EXIT.
030300     IF       WS-VALID-YES
030400              PERFORM C300-LOAD-VACANCY    THRU C300-EXIT
030500              ADD 1 TO WS-SUCCESS-COUNT
030600     ELSE
030700              ADD 1 TO WS-FAILED-COUNT.
030800 C100-EXIT.
030900     EXIT.
031000*
031100 C200-CHECK-RECRUITER.
031200*------------------------
031300     MOVE     "N"       TO WS-FOUND.
031400     MOVE     ZERO      TO WS-FOUND-IDX.
031500     PERFORM  C210-SEARCH-RECRUITER VARYING WS-SUB FROM 1 BY 1
031600              UNTIL WS-SUB > WS-RCR-ENTRIES OR WS-RCR-FOUND.
031700     IF       NOT WS-RCR-FOUND
031800              MOVE "N" TO WS-VALID.
031900 C200-EXIT.
032000     EXIT.
032100*
032200 C210-SEARCH-RECRUITER.
032300*------------------------
032400     IF       WS-RCR-TAB-ID(WS-SUB) =
032500                       VAC-RECRUITER-ID OF VAC-UPLOAD-RECORD
032600              MOVE "Y"   TO WS-FOUND
032700              MOVE WS-SUB TO WS-FOUND-IDX.
032800 C210-EXIT.
032900     EXIT.
033000*
033100 C300-LOAD-VACANCY.
033200*------------------------
033300     ADD      1                TO WS-VC-NEXT-VAC-ID.
033400     MOVE     WS-VC-NEXT-VAC-ID TO VAC-ID OF VAC-MASTER-RECORD.
033500     MOVE     VAC-POSITION OF VAC-UPLOAD-RECORD
033600                               TO VAC-POSITION OF VAC-MASTER-RECORD.
033700     MOVE     VAC-SALARY OF VAC-UPLOAD-RECORD
033800                               TO VAC-SALARY OF VAC-MASTER-RECORD.
033900     MOVE     VAC-SALARY-FLAG OF VAC-UPLOAD-RECORD
034000                               TO VAC-SALARY-FLAG OF VAC-MASTER-RECORD.
034100     MOVE     VAC-TECH-STACK OF VAC-UPLOAD-RECORD
034200                               TO VAC-TECH-STACK OF VAC-MASTER-RECORD.
034300     MOVE     VAC-RECRUITER-ID OF VAC-UPLOAD-RECORD
034400                               TO VAC-RECRUITER-ID OF VAC-MASTER-RECORD.
034500     PERFORM  C310-COPY-RECRUITER-NAME THRU C310-EXIT.
034600     MOVE     WS-VC-STAMP-DATE9      TO WS-VC-STAMP-TS14-DATE.
034700     MOVE     WS-VC-STAMP-TIME9(1:6) TO WS-VC-STAMP-TS14-TIME.
034800     MOVE     WS-VC-STAMP-TS14       TO VAC-CREATED-TS
034900                                            OF VAC-MASTER-RECORD.
035000     WRITE    VAC-MASTER-RECORD.
035100 C300-EXIT.
035200     EXIT.
035300*
035400 C310-COPY-RECRUITER-NAME.
035500*------------------------
035600*
035700* THE RECRUITER TABLE ONLY CARRIES IDS - RE-READ THE MASTER
035800* RECORD ITSELF IS NOT NEEDED AS THE UPLOAD RECORD CARRIES NO
035900* NAME, SO RECRUITER NAME/COMPANY ARE FETCHED BY RE-OPENING
036000* RECRUITER-FILE ONCE PER VC-CONV BATCH - SEE B100.  FOR THIS
036100* RELEASE THE NAME/COMPANY ARE CARRIED THROUGH THE LOOKUP
036200* TABLE ITSELF, WIDENED BELOW TO HOLD THEM.  INDEXED BY
036300* WS-FOUND-IDX, NOT WS-SUB - C210'S VARYING LOOP LEAVES WS-SUB
036400* ONE PAST THE MATCHED ENTRY BY THE TIME THE LOOP TESTS TRUE.
036500*
036600     MOVE     SPACES TO VAC-RECR-FIRST-NAME OF VAC-MASTER-RECORD
036700                        VAC-RECR-LAST-NAME  OF VAC-MASTER-RECORD
036800                        VAC-RECR-COMPANY    OF VAC-MASTER-RECORD.
036900     MOVE     WS-RCR-NAME(WS-FOUND-IDX)    TO
037000                        VAC-RECR-FIRST-NAME OF VAC-MASTER-RECORD.
037100     MOVE     WS-RCR-LNAME(WS-FOUND-IDX)   TO
037200                        VAC-RECR-LAST-NAME  OF VAC-MASTER-RECORD.
037300     MOVE     WS-RCR-COMP(WS-FOUND-IDX)    TO
037400                        VAC-RECR-COMPANY    OF VAC-MASTER-RECORD.
037500 C310-EXIT.
037600     EXIT.
037700*
037800 D000-FINISH.
037900*------------------------
038000     MOVE     WS-SUCCESS-COUNT TO UPL-SUCCESS-COUNT.
038100     MOVE     WS-FAILED-COUNT  TO UPL-FAILED-COUNT.
038200     MOVE     SPACES           TO UPL-MESSAGE.
038300     IF       WS-SUCCESS-COUNT > ZERO
038400              STRING WS-SUCCESS-COUNT DELIMITED BY SIZE
038500                     " "            DELIMITED BY SIZE
038600                     VC014          DELIMITED BY SIZE
038700                     INTO UPL-MESSAGE
038800     ELSE
038900              MOVE VC015 TO UPL-MESSAGE.
039000     WRITE    UPL-RESULT-RECORD.
039100     CLOSE    VACANCY-UPLOAD-FILE VACANCY-MASTER UPLOAD-RESULT-FILE.
039200     DISPLAY  "VCLOAD - SUCCESS COUNT = " WS-SUCCESS-COUNT.
039300     DISPLAY  "VCLOAD - FAILED  COUNT = " WS-FAILED-COUNT.
039400 D000-EXIT.
039500     EXIT.
039600*
