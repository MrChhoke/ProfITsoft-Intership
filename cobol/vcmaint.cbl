000100*****************************************************************
000200*                                                               *
000300*           RECRUITER / VACANCY MASTER MAINTENANCE              *
000400*                                                               *
000500*****************************************************************
000600*
000700 IDENTIFICATION           DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.              VCMAINT.
001100 AUTHOR.                  D J MARSH.
001200 INSTALLATION.            APPLEWOOD COMPUTERS - PERSONNEL GROUP.
001300 DATE-WRITTEN.            19/09/1984.
001400 DATE-COMPILED.           09/08/2026.
001500 SECURITY.                COPYRIGHT (C) 1984-2026 AND LATER,
001600                          APPLEWOOD COMPUTERS.  DISTRIBUTED UNDER
001700                          THE GNU GENERAL PUBLIC LICENSE. SEE THE
001800                          FILE COPYING FOR DETAILS.
001900*
002000* REMARKS.                APPLIES A BATCH OF ADD/UPDATE/DELETE
002100*                         TRANSACTIONS AGAINST THE RECRUITER
002200*                         MASTER AND THE VACANCY MASTER, ONE
002300*                         TRANSACTION IN, ONE MASTER OUT PER
002400*                         FILE, REWRITTEN IN FULL (SMALL MASTER
002500*                         FILES, NO RANDOM ACCESS IN THIS SHOP'S
002600*                         LINE-SEQUENTIAL CONVENTION).
002700*
002800* FILES USED.
002900*                         MAINT-TRANS-FILE    - TRANSACTION IN.
003000*                         RECRUITER-FILE      - OLD MASTER IN.
003100*                         RECRUITER-FILE-OUT  - NEW MASTER OUT.
003200*                         VACANCY-MASTER       - OLD MASTER IN.
003300*                         VACANCY-MASTER-OUT   - NEW MASTER OUT.
003400*
003500* CHANGES:
003600* 19/09/84 DJM -     CREATED.  RECRUITER MASTER MAINTENANCE ONLY
003700*                    AT THIS POINT, VACANCY SIDE ADDED LATER.
003800* 05/05/90 DJM - 1.1 VACANCY ADD/UPDATE/DELETE TRANSACTIONS
003900*                    ADDED ALONGSIDE THE RECRUITER ONES.
004000* 14/01/98 KLP - 2.0 YEAR 2000 REVIEW - CREATION TIMESTAMP BUILD
004100*                    CHANGED FROM 2-DIGIT YEAR TO FULL CCYY.
004200* 11/03/03 KLP       "NOT FOUND" MESSAGE REWORDED TO CARRY THE
004300*                    ENTITY NAME AND ID, WAS A BARE RETURN CODE.
004400* 05/12/25 JLT - 3.0 VC-CONV PROJECT, TICKET VC-018. REBUILT ON
004500*                    THE FIXED TRANSACTION RECORD AND THE 180/80
004600*                    BYTE MASTER LAYOUTS.
004700* 23/01/26 MKR        RECRUITER UPDATE NOW EXPLICITLY LEAVES
004800*                    FIRST/LAST NAME ALONE EVEN WHEN THE
004900*                    TRANSACTION DETAIL AREA IS BLANK, TICKET
005000*                    VC-025 (WAS ACCIDENTALLY BLANKING THEM).
005100* 17/02/26 MKR        AN UPDATE OR DELETE WHOSE ID NEVER MATCHED
005200*                    A MASTER RECORD WAS BEING DROPPED WITHOUT
005300*                    COMMENT - NOW DISPLAYS VC030/VC031 AT END
005400*                    OF MASTER THE SAME WAY A BAD ADD DOES,
005500*                    TICKET VC-027.
005600* 17/02/26 MKR        D910-BUILD-NEW-VACANCY WAS STRINGING
005700*                    WS-VC-STAMP-DATE9/-TIME9 STRAIGHT INTO
005800*                    VAC-CREATED-TS, A COMP FIELD - WROTE
005900*                    GARBAGE, NOT A CCYYMMDDHHMMSS VALUE.  NOW
006000*                    BUILT IN WS-VC-STAMP-TS14 (WSVCWRK.COB)
006100*                    AND MOVED, TICKET VC-029.
006200* 17/02/26 MKR        SPECIAL-NAMES PARAGRAPH ADDED - THIS AND
006300*                    VCLOAD WERE THE ONLY TWO PROGRAMS IN THE
006400*                    SHOP MISSING A CONFIGURATION SECTION,
006500*                    TICKET VC-031.
006600* 17/02/26 MKR        88-LEVELS ADDED TO WS-TRN-EOF-FLAG,
006700*                    WS-MAS-EOF-FLAG, WS-FOUND, VC-TRANS-ACTION
006800*                    AND VC-TRANS-ENTITY, TICKET VC-030.
006900* 09/03/26 MKR        MAINT-TRANS-FILE, RECRUITER-FILE,
007000*                    RECRUITER-FILE-OUT, VACANCY-MASTER AND
007100*                    VACANCY-MASTER-OUT WERE WRONGLY LINE
007200*                    SEQUENTIAL - A COMP FIELD IN A LINE SEQUENTIAL
007300*                    RECORD ABORTS THE WRITE.  ALL FIVE NOW PLAIN
007400*                    SEQUENTIAL, TICKET VC-032.
007500*
007600*************************************************************
007700*
007800 ENVIRONMENT              DIVISION.
007900*================================
008000*
008100 CONFIGURATION            SECTION.
008200 SPECIAL-NAMES.
008300     CLASS VC-NUMERIC-CLASS IS "0123456789".
008400*
008500 INPUT-OUTPUT             SECTION.
008600 FILE-CONTROL.
008700     SELECT  MAINT-TRANS-FILE    ASSIGN    TRN-FILE-NAME
008800                                 ORGANIZATION SEQUENTIAL
008900                                 STATUS    WS-TRN-FILE-STATUS.
009000*
009100     SELECT  RECRUITER-FILE      ASSIGN    RCR-FILE-NAME
009200                                 ORGANIZATION SEQUENTIAL
009300                                 STATUS    WS-RCR-FILE-STATUS.
009400*
009500     SELECT  RECRUITER-FILE-OUT  ASSIGN    RCO-FILE-NAME
009600                                 ORGANIZATION SEQUENTIAL
009700                                 STATUS    WS-RCO-FILE-STATUS.
009800*
009900     SELECT  VACANCY-MASTER      ASSIGN    MAS-FILE-NAME
010000                                 ORGANIZATION SEQUENTIAL
010100                                 STATUS    WS-MAS-FILE-STATUS.
010200*
010300     SELECT  VACANCY-MASTER-OUT  ASSIGN    MAO-FILE-NAME
010400                                 ORGANIZATION SEQUENTIAL
010500                                 STATUS    WS-MAO-FILE-STATUS.
010600*
010700 DATA                     DIVISION.
010800*================================
010900*
011000 FILE                     SECTION.
011100*
011200 FD  MAINT-TRANS-FILE.
011300 COPY "WSVCTRN.COB".
011400*
011500 FD  RECRUITER-FILE.
011600 COPY "WSVCRCR.COB" REPLACING RCR-RECORD BY RCR-OLD-RECORD.
011700*
011800 FD  RECRUITER-FILE-OUT.
011900 COPY "WSVCRCR.COB" REPLACING RCR-RECORD BY RCR-NEW-RECORD.
012000*
012100 FD  VACANCY-MASTER.
012200 COPY "WSVCVAC.COB" REPLACING VAC-RECORD BY VAC-OLD-RECORD.
012300*
012400 FD  VACANCY-MASTER-OUT.
012500 COPY "WSVCVAC.COB" REPLACING VAC-RECORD BY VAC-NEW-RECORD.
012600*
012700 WORKING-STORAGE          SECTION.
012800*------------------------------
012900 77  PROG-NAME                 PIC X(17) VALUE "VCMAINT (3.0.00)".
013000*
013100 COPY "WSVCWRK.COB".
013200*
013300 01  WS-DATA.
013400     03  TRN-FILE-NAME         PIC X(8)  VALUE "TRNFILE".
013500     03  RCR-FILE-NAME         PIC X(8)  VALUE "RCRFILE".
013600     03  RCO-FILE-NAME         PIC X(8)  VALUE "RCROUT".
013700     03  MAS-FILE-NAME         PIC X(8)  VALUE "VACMAST".
013800     03  MAO-FILE-NAME         PIC X(8)  VALUE "VACMOUT".
013900     03  WS-TRN-FILE-STATUS    PIC XX    VALUE ZERO.
014000     03  WS-RCR-FILE-STATUS    PIC XX    VALUE ZERO.
014100     03  WS-RCO-FILE-STATUS    PIC XX    VALUE ZERO.
014200     03  WS-MAS-FILE-STATUS    PIC XX    VALUE ZERO.
014300     03  WS-MAO-FILE-STATUS    PIC XX    VALUE ZERO.
014400     03  WS-TRN-EOF-FLAG       PIC X     VALUE "N".
014500         88  WS-TRN-EOF                 VALUE "Y".
014600     03  WS-MAS-EOF-FLAG       PIC X     VALUE "N".
014700         88  WS-MAS-EOF                 VALUE "Y".
014800     03  WS-FOUND              PIC X     VALUE "N".
014900         88  WS-FOUND-YES               VALUE "Y".
015000     03  WS-HIGH-VAC-ID        PIC 9(9)  COMP VALUE ZERO.
015100     03  FILLER                PIC X(6).
015200*
015300* RECRUITER-ID TABLE, LOADED FROM THE NEW RECRUITER MASTER ONCE
015400* C000 HAS FINISHED, SO D000 CAN VERIFY A VACANCY ADD'S
015500* RECRUITER-ID WITHOUT RE-OPENING THE MASTER MID-PASS.
015600*
015700 01  WS-RCR-ID-ENTRIES         BINARY-SHORT UNSIGNED VALUE ZERO.
015800 01  WS-RCR-ID-TABLE.
015900     03  WS-RCR-ID-ELEMENT     PIC 9(9)      COMP
016000                               OCCURS 2000
016100                               INDEXED BY WS-RX.
016200*
016300 01  ERROR-MESSAGES.
016400     03  VC030   PIC X(37) VALUE
016500         "VC030 RECRUITER WITH ID N NOT FOUND -".
016600     03  VC031   PIC X(35) VALUE
016700         "VC031 VACANCY WITH ID N NOT FOUND - ".
016800     03  VC032   PIC X(29) VALUE
016900         "VC032 UNKNOWN TRANSACTION -  ".
017000     03  FILLER  PIC X(6).
017100*
017200 PROCEDURE                DIVISION.
017300*================================
017400*
017500 A000-MAIN                SECTION.
017600*------------------------
017700     PERFORM  B000-INITIALIZE       THRU B000-EXIT.
017800     PERFORM  C000-COPY-RECRUITERS  THRU C000-EXIT.
017900     PERFORM  C950-LOAD-RECRUITER-IDS THRU C950-EXIT.
018000     PERFORM  D000-COPY-VACANCIES   THRU D000-EXIT.
018100     PERFORM  E000-FINISH           THRU E000-EXIT.
018200     GOBACK.
018300*
018400 B000-INITIALIZE.
018500*------------------------
018600     OPEN     INPUT   MAINT-TRANS-FILE.
018700     OPEN     INPUT   RECRUITER-FILE.
018800     OPEN     OUTPUT  RECRUITER-FILE-OUT.
018900     OPEN     INPUT   VACANCY-MASTER.
019000     OPEN     OUTPUT  VACANCY-MASTER-OUT.
019100     IF       WS-TRN-FILE-STATUS NOT = "00" OR
019200              WS-RCR-FILE-STATUS NOT = "00" OR
019300              WS-RCO-FILE-STATUS NOT = "00" OR
019400              WS-MAS-FILE-STATUS NOT = "00" OR
019500              WS-MAO-FILE-STATUS NOT = "00"
019600              DISPLAY "VCMAINT - FILE OPEN ERROR"
019700              GOBACK.
019800     ACCEPT   WS-VC-STAMP-DATE9 FROM DATE YYYYMMDD.
019900     ACCEPT   WS-VC-STAMP-TIME9 FROM TIME.
020000     PERFORM  B100-SPIN-TRANS     THRU B100-EXIT.
020100 B000-EXIT.
020200     EXIT.
020300*
020400* THE TRANSACTION FILE IS READ ONCE PER MASTER PASS (ONCE FOR
020500* RECRUITERS, ONCE FOR VACANCIES) - B100 PRIMES THE FIRST READ,
020600* THE MASTER-COPY PARAGRAPHS RE-READ IT AS THEY GO.  WS-HIGH-
020700* VAC-ID STARTS AT ZERO (SEE WS-DATA) AND IS RAISED AS EACH OLD
020800* VACANCY RECORD GOES BY IN D200 BELOW, SO BY THE TIME D900
020900* HANDLES THE FIRST ADD TRANSACTION THE WHOLE OLD MASTER HAS
021000* ALREADY BEEN SEEN.
021100*
021200 B100-SPIN-TRANS.
021300*------------------------
021400     READ     MAINT-TRANS-FILE
021500              AT END MOVE "Y" TO WS-TRN-EOF-FLAG.
021600 B100-EXIT.
021700     EXIT.
021800*
021900 C000-COPY-RECRUITERS.
022000*------------------------
022100     READ     RECRUITER-FILE
022200              AT END     MOVE "Y" TO WS-MAS-EOF-FLAG
022300              NOT AT END PERFORM C100-MERGE-RECRUITER
022400                                 THRU C100-EXIT.
022500     IF       WS-MAS-EOF
022600              MOVE "N" TO WS-MAS-EOF-FLAG
022700              PERFORM C900-ADD-NEW-RECRUITERS THRU C900-EXIT
022800              GO TO C000-EXIT.
022900     GO       TO C000-COPY-RECRUITERS.
023000 C000-EXIT.
023100     EXIT.
023200*
023300 C100-MERGE-RECRUITER.
023400*------------------------
023500     MOVE     RCR-OLD-RECORD TO RCR-NEW-RECORD.
023600     IF       WS-TRN-EOF
023700              GO TO C190-WRITE.
023800     IF       NOT VC-TRANS-RECRUITER OR
023900              VC-TRANS-ID NOT = RCR-ID OF RCR-OLD-RECORD
024000              GO TO C190-WRITE.
024100     EVALUATE VC-TRANS-ACTION
024200         WHEN  "U"
024300               MOVE VC-TRANS-COMPANY TO
024400                               RCR-COMPANY OF RCR-NEW-RECORD
024500               PERFORM B100-SPIN-TRANS THRU B100-EXIT
024600         WHEN  "D"
024700               MOVE "Y" TO WS-FOUND
024800               PERFORM B100-SPIN-TRANS THRU B100-EXIT
024900               GO TO C100-EXIT
025000         WHEN  OTHER
025100               DISPLAY VC032 VC-TRANS-ACTION
025200               PERFORM B100-SPIN-TRANS THRU B100-EXIT
025300     END-EVALUATE.
025400 C190-WRITE.
025500     WRITE    RCR-NEW-RECORD.
025600 C100-EXIT.
025700     EXIT.
025800*
025900* A TRANSACTION CARRYING AN "ADD" FOR A RECRUITER-ID THAT IS NOT
026000* ON THE OLD MASTER IS PICKED UP HERE AT END OF MASTER, ONE PASS
026100* BACK THROUGH WHAT IS LEFT OF THE TRANSACTION FILE - AND SO IS
026200* AN "UPDATE" OR "DELETE" CARRYING A RECRUITER-ID THAT NEVER
026300* MATCHED A MASTER RECORD IN C100 ABOVE, TICKET VC-027.
026400*
026500 C900-ADD-NEW-RECRUITERS.
026600*------------------------
026700     IF       WS-TRN-EOF
026800              GO TO C900-EXIT.
026900     IF       VC-TRANS-RECRUITER
027000              EVALUATE VC-TRANS-ACTION
027100                  WHEN  "A"
027200                        MOVE SPACES TO RCR-NEW-RECORD
027300                        MOVE VC-TRANS-ID      TO
027400                                          RCR-ID OF RCR-NEW-RECORD
027500                        MOVE VC-TRANS-COMPANY TO
027600                                          RCR-COMPANY OF RCR-NEW-RECORD
027700                        MOVE WS-VC-STAMP-DATE9 TO
027800                                          RCR-CREATED-TS OF RCR-NEW-RECORD
027900                        WRITE RCR-NEW-RECORD
028000                  WHEN  "U" OR "D"
028100                        DISPLAY VC030 VC-TRANS-ID
028200              END-EVALUATE.
028300     PERFORM  B100-SPIN-TRANS THRU B100-EXIT.
028400     GO       TO C900-ADD-NEW-RECRUITERS.
028500 C900-EXIT.
028600     EXIT.
028700*
028800 C950-LOAD-RECRUITER-IDS.
028900*------------------------
029000*
029100* RECRUITER-FILE-OUT IS COMPLETE AT THIS POINT - CLOSED AND
029200* RE-OPENED FOR INPUT SO D000 CAN VERIFY A VACANCY ADD'S
029300* RECRUITER-ID AGAINST AN IN-MEMORY TABLE RATHER THAN AGAINST
029400* THE FILE ITSELF, WHICH STAYS CLOSED FOR THE REST OF THE RUN.
029500*
029600     CLOSE    RECRUITER-FILE-OUT.
029700     OPEN     INPUT RECRUITER-FILE-OUT.
029800     PERFORM  C960-LOAD-ONE-ID THRU C960-EXIT.
029900     CLOSE    RECRUITER-FILE-OUT.
030000 C950-EXIT.
030100     EXIT.
030200*
030300 C960-LOAD-ONE-ID.
030400*------------------------
030500     READ     RECRUITER-FILE-OUT NEXT RECORD
030600              AT END GO TO C960-EXIT.
030700     ADD      1 TO WS-RCR-ID-ENTRIES.
030800     MOVE     RCR-ID OF RCR-NEW-RECORD TO
030900                      WS-RCR-ID-ELEMENT(WS-RCR-ID-ENTRIES).
031000     GO       TO C960-LOAD-ONE-ID.
031100 C960-EXIT.
031200     EXIT.
031300*
031400 D000-COPY-VACANCIES.
031500*------------------------
031600     CLOSE    MAINT-TRANS-FILE.
031700     OPEN     INPUT MAINT-TRANS-FILE.
031800     MOVE     "N"   TO WS-TRN-EOF-FLAG.
031900     PERFORM  B100-SPIN-TRANS THRU B100-EXIT.
032000     PERFORM  D100-READ-MASTER THRU D100-EXIT.
032100 D000-EXIT.
032200     EXIT.
032300*
032400 D100-READ-MASTER.
032500*------------------------
032600     READ     VACANCY-MASTER
032700              AT END     MOVE "Y" TO WS-MAS-EOF-FLAG
032800              NOT AT END PERFORM D200-MERGE-VACANCY
032900                                 THRU D200-EXIT.
033000     IF       WS-MAS-EOF
033100              MOVE "N" TO WS-MAS-EOF-FLAG
033200              PERFORM D900-ADD-NEW-VACANCIES THRU D900-EXIT
033300              GO TO D100-EXIT.
033400     GO       TO D100-READ-MASTER.
033500 D100-EXIT.
033600     EXIT.
033700*
033800 D200-MERGE-VACANCY.
033900*------------------------
034000     MOVE     VAC-OLD-RECORD TO VAC-NEW-RECORD.
034100     IF       VAC-ID OF VAC-OLD-RECORD > WS-HIGH-VAC-ID
034200              MOVE VAC-ID OF VAC-OLD-RECORD TO WS-HIGH-VAC-ID.
034300     IF       WS-TRN-EOF
034400              GO TO D290-WRITE.
034500     IF       NOT VC-TRANS-VACANCY OR
034600              VC-TRANS-ID NOT = VAC-ID OF VAC-OLD-RECORD
034700              GO TO D290-WRITE.
034800     EVALUATE VC-TRANS-ACTION
034900         WHEN  "U"
035000               MOVE VC-TRANS-POSITION   TO
035100                               VAC-POSITION OF VAC-NEW-RECORD
035200               MOVE VC-TRANS-SALARY     TO
035300                               VAC-SALARY OF VAC-NEW-RECORD
035400               MOVE VC-TRANS-TECH-STACK TO
035500                               VAC-TECH-STACK OF VAC-NEW-RECORD
035600               MOVE VC-TRANS-RCR-ID     TO
035700                               VAC-RECRUITER-ID OF VAC-NEW-RECORD
035800               PERFORM B100-SPIN-TRANS THRU B100-EXIT
035900         WHEN  "D"
036000               PERFORM B100-SPIN-TRANS THRU B100-EXIT
036100               GO TO D200-EXIT
036200         WHEN  OTHER
036300               DISPLAY VC032 VC-TRANS-ACTION
036400               PERFORM B100-SPIN-TRANS THRU B100-EXIT
036500     END-EVALUATE.
036600 D290-WRITE.
036700     WRITE    VAC-NEW-RECORD.
036800 D200-EXIT.
036900     EXIT.
037000*
037100* A TRANSACTION CARRYING AN "ADD" FOR A VACANCY IS BUILT HERE AT
037200* END OF MASTER - AN "UPDATE" OR "DELETE" CARRYING A VACANCY-ID
037300* THAT NEVER MATCHED A MASTER RECORD IN D200 ABOVE ALSO SURFACES
037400* HERE, TICKET VC-027.
037500*
037600 D900-ADD-NEW-VACANCIES.
037700*------------------------
037800     IF       WS-TRN-EOF
037900              GO TO D900-EXIT.
038000     IF       VC-TRANS-VACANCY
038100              EVALUATE VC-TRANS-ACTION
038200                  WHEN  "A"
038300                        PERFORM D910-BUILD-NEW-VACANCY THRU D910-EXIT
038400                  WHEN  "U" OR "D"
038500                        DISPLAY VC031 VC-TRANS-ID
038600              END-EVALUATE.
038700     PERFORM  B100-SPIN-TRANS THRU B100-EXIT.
038800     GO       TO D900-ADD-NEW-VACANCIES.
038900 D900-EXIT.
039000     EXIT.
039100*
039200 D910-BUILD-NEW-VACANCY.
039300*------------------------
039400     MOVE     "N"   TO WS-FOUND.
039500     PERFORM  D920-VERIFY-RECRUITER THRU D920-EXIT.
039600     IF       NOT WS-FOUND-YES
039700              DISPLAY VC030 VC-TRANS-RCR-ID
039800              GO TO D910-EXIT.
039900     ADD      1 TO WS-HIGH-VAC-ID.
040000     MOVE     SPACES              TO VAC-NEW-RECORD.
040100     MOVE     WS-HIGH-VAC-ID      TO VAC-ID OF VAC-NEW-RECORD.
040200     MOVE     VC-TRANS-POSITION   TO
040300                         VAC-POSITION OF VAC-NEW-RECORD.
040400     MOVE     VC-TRANS-SALARY     TO
040500                         VAC-SALARY OF VAC-NEW-RECORD.
040600     MOVE     VC-TRANS-TECH-STACK TO
040700                         VAC-TECH-STACK OF VAC-NEW-RECORD.
040800     MOVE     VC-TRANS-RCR-ID     TO
040900                         VAC-RECRUITER-ID OF VAC-NEW-RECORD.
041000     MOVE     WS-VC-STAMP-DATE9      TO WS-VC-STAMP-TS14-DATE.
041100     MOVE     WS-VC-STAMP-TIME9(1:6) TO WS-VC-STAMP-TS14-TIME.
041200     MOVE     WS-VC-STAMP-TS14       TO
041300                         VAC-CREATED-TS OF VAC-NEW-RECORD.
041400     WRITE    VAC-NEW-RECORD.
041500 D910-EXIT.
041600     EXIT.
041700*
041800 D920-VERIFY-RECRUITER.
041900*------------------------
042000*
042100* CHECKED AGAINST THE IN-MEMORY RECRUITER-ID TABLE LOADED BY
042200* C950 ABOVE RATHER THAN RE-OPENING THE RECRUITER MASTER.
042300*
042400     PERFORM  D930-SEARCH-ID-TABLE VARYING WS-RX FROM 1 BY 1
042500              UNTIL WS-RX > WS-RCR-ID-ENTRIES OR WS-FOUND-YES.
042600 D920-EXIT.
042700     EXIT.
042800*
042900 D930-SEARCH-ID-TABLE.
043000*------------------------
043100     IF       WS-RCR-ID-ELEMENT(WS-RX) = VC-TRANS-RCR-ID
043200              MOVE "Y" TO WS-FOUND.
043300 D930-EXIT.
043400     EXIT.
043500*
043600 E000-FINISH.
043700*------------------------
043800     CLOSE    MAINT-TRANS-FILE RECRUITER-FILE
043900              VACANCY-MASTER VACANCY-MASTER-OUT.
044000     DISPLAY  "VCMAINT - MAINTENANCE RUN COMPLETE".
044100 E000-EXIT.
044200     EXIT.
044300*
